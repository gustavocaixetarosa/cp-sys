000100*==============================================================
000200* COPY        CP00-PAGAMENTO
000300* INSTALLATION.  FATEC-SP / COBRANCA CP
000400* AUTOR ORIGINAL.  W.BIGAL
000500*==============================================================
000600* REMARKS.      LAYOUT DE UMA PARCELA (PAGAMENTO) DO CADASTRO
000700*               DE PARCELAS (CADPAG).  CADA REGISTRO REPRESENTA
000800*               UMA PARCELA MENSAL DE UM CONTRATO, GERADA POR
000900*               CP01-EXEC01-GERAPAG, ATUALIZADA POR CP02-EXEC01-
001000*               ATUPAG E LIDA POR CP03-EXEC01-RELATCOB.
001100*
001200*               HISTORICO DE ALTERACOES
001300*               ------------------------------------------------
001400*               21/01/1994 MSR  LAYOUT ORIGINAL (PROJETO
001500*                                COBRANCA CP).
001600*               15/06/1995 MSR  INCLUIDO PAG-OBSERVACAO PARA
001700*                                ANOTACAO DE COBRADOR.
001800*               11/11/1998 MSR  Y2K -- PAG-DATA-VENCIMENTO E
001900*                                PAG-DATA-PAGAMENTO PASSAM A
002000*                                8 POSICOES (CCAAMMDD); ZERO
002100*                                CONTINUA SIGNIFICANDO "NAO
002200*                                PAGO" EM PAG-DATA-PAGAMENTO.
002300*               07/03/2002 RAF  INCLUIDOS OS 88-NIVEIS DE
002400*                                PAG-STATUS (CHAMADO 4471) PARA
002500*                                EVITAR LITERAL REPETIDO NOS
002600*                                PROGRAMAS DE COBRANCA.
002650*               14/02/2004 RAF  CHAMADO 4471 -- PAG-VALOR PASSA
002660*                                A COMP-3 (VALOR EMPACOTADO, 2
002670*                                CASAS DECIMAIS).
002700*==============================================================
002800       01  REG-PAGAMENTO.
002900*--------------------------------------------------------------
003000*    CHAVE DA PARCELA E CHAVE ESTRANGEIRA DO CONTRATO
003100*--------------------------------------------------------------
003200           05  PAG-ID                      PIC 9(09).
003300           05  PAG-CONTRATO-ID             PIC 9(09).
003400*--------------------------------------------------------------
003500*    VALOR DA PARCELA (CON-VALOR-CONTRATO / CON-DURACAO-MESES,
003600*    ARREDONDADO EM CP01-EXEC01-GERAPAG)
003700*--------------------------------------------------------------
003800           05  PAG-VALOR                   PIC S9(09)V99 COMP-3.
003900*--------------------------------------------------------------
004000*    DATA DE VENCIMENTO, FORMATO CCAAMMDD, COM QUEBRA POR
004100*    REDEFINICAO PARA AS ROTINAS DE COMPARACAO DE DATA
004200*--------------------------------------------------------------
004300           05  PAG-DATA-VENCIMENTO         PIC 9(08).
004400           05  PAG-DV-REDEF REDEFINES PAG-DATA-VENCIMENTO.
004500               10  PAG-DV-SECULO           PIC 9(02).
004600               10  PAG-DV-ANO              PIC 9(02).
004700               10  PAG-DV-MES              PIC 9(02).
004800               10  PAG-DV-DIA              PIC 9(02).
004900*--------------------------------------------------------------
005000*    DATA EM QUE A PARCELA FOI EFETIVAMENTE PAGA.  ZERO
005100*    (BINARY-ZERO/ZEROES) SIGNIFICA "AINDA NAO PAGA".
005200*--------------------------------------------------------------
005300           05  PAG-DATA-PAGAMENTO          PIC 9(08).
005400*--------------------------------------------------------------
005500*    SITUACAO DA PARCELA -- VER REGRA EM CP01-EXEC01 (GERACAO)
005600*    E CP02-EXEC01 (LOTE DIARIO DE ATRASO)
005700*--------------------------------------------------------------
005800           05  PAG-STATUS                  PIC X(16).
005900               88  PAG-STATUS-EM-ABERTO       VALUE "EM_ABERTO       ".
006000               88  PAG-STATUS-ATRASADO        VALUE "ATRASADO        ".
006100               88  PAG-STATUS-PAGO             VALUE "PAGO            ".
006200               88  PAG-STATUS-PAGO-C-ATRASO   VALUE "PAGO_COM_ATRASO ".
006300*--------------------------------------------------------------
006400*    ANOTACAO LIVRE DO SETOR DE COBRANCA
006500*--------------------------------------------------------------
006600           05  PAG-OBSERVACAO              PIC X(100).
006700*--------------------------------------------------------------
006800*    NUMERO SEQUENCIAL DA PARCELA DENTRO DO CONTRATO (1 A N)
006900*--------------------------------------------------------------
007000           05  PAG-NUMERO-PARCELA          PIC 9(03).
007100*--------------------------------------------------------------
007200*    RESERVA DE EXPANSAO -- PADDING DO REGISTRO PARA 200 BYTES
007250*    (14/02/2004 RAF -- CHAMADO 4471: PAG-VALOR PASSOU A
007260*    COMP-3; FILLER AUMENTADO PARA MANTER OS 200 BYTES.)
007300*--------------------------------------------------------------
007400           05  FILLER                      PIC X(41).
