000100*==============================================================
000200* Identification Division: Descreve metadados do programa
000300*==============================================================
000400       IDENTIFICATION       DIVISION.
000500
000600       PROGRAM-ID.          TESTES.
000700       AUTHOR.              RENATO A. FURTADO.
000800       INSTALLATION.        FATEC-SP / COBRANCA CP.
000900       DATE-WRITTEN.        18/03/2002.
001000       DATE-COMPILED.
001100       SECURITY.            APENAS O AUTOR PODE MODIFICA-LO.
001200*REMARKS.      BATERIA DE CASOS PARA CONFERIR A REGRA DE
001300*              SITUACAO DA PARCELA (VENCIMENTO/PAGAMENTO/HOJE)
001400*              USADA POR CP01-EXEC01-GERAPAG E POR CP02-EXEC01-
001500*              ATUPAG.  RODA SOZINHO, SEM ARQUIVO DE ENTRADA --
001600*              OS CASOS SAO CARTOES FIXOS EM WORKING-STORAGE --
001700*              E IMPRIME NA CONSOLE "OK" OU "FALHOU" PARA CADA
001800*              CASO, PARA CONFERENCIA MANUAL PELO PROGRAMADOR
001900*              ANTES DE PROMOVER UMA ALTERACAO NA REGRA.
002000*
002100*              HISTORICO DE ALTERACOES
002200*              --------------------------------------------------
002300*              18/03/2002 RAF  VERSAO ORIGINAL (CHAMADO 4471 --
002400*                               CASOS DE TESTE DA REGRA DE
002500*                               SITUACAO, ANTES DE ENTRAR NO
002600*                               RELATORIO DE INADIMPLENCIA).
002700*              25/03/2002 RAF  INCLUIDOS OS CASOS 5 E 6 (PAGO NO
002800*                               PROPRIO DIA DO VENCIMENTO).
002900*              14/07/2003 RAF  CHAMADO 4102 -- INCLUIDO O CASO 7
003000*                               (PARCELA EM ABERTO NO DIA EXATO
003100*                               DO VENCIMENTO NAO E ATRASO).
003200*              12/06/2007 RAF  CHAMADO 5518 -- CORRIGIDOS OS
003300*                               DADOS DO CASO 6, QUE ESTAVAM
003400*                               IGUAIS AO CASO 1 (PAGAMENTO
003500*                               ZERADO) E POR ISSO NUNCA
003600*                               EXERCITAVAM O "PAGO NO PROPRIO
003700*                               DIA DO VENCIMENTO" PROMETIDO NO
003800*                               HISTORICO DE 25/03/2002.
003900*              09/08/2007 RAF  CHAMADO 5530 -- TC-EXECUTA-CASO
004000*                               REESTRUTURADO EM FAIXA (PERFORM
004100*                               THRU / GO TO) PARA PADRONIZAR O
004200*                               DESVIO DE SANIDADE CONFORME NORMA
004300*                               DE CODIFICACAO DO CPD.
004400*==============================================================
004500       ENVIRONMENT          DIVISION.
004600
004700       CONFIGURATION        SECTION.
004800       SOURCE-COMPUTER.     IBM-PC.
004900       OBJECT-COMPUTER.     IBM-PC.
005000       SPECIAL-NAMES.       CLASS RESULTADO-VALIDO IS "OK" "XX".
005100
005200*==============================================================
005300       DATA                 DIVISION.
005400
005500       WORKING-STORAGE      SECTION.
005600*--------------------------------------------------------------
005700*    UM CASO DE TESTE: VENCIMENTO, PAGAMENTO, HOJE E O
005800*    RESULTADO ESPERADO.  A TABELA E CARREGADA POR MOVES
005900*    INDIVIDUAIS (SEM ARQUIVO) E PERCORRIDA POR SUBSCRITO.
006000*--------------------------------------------------------------
006100       77     WS-QTD-CASOS            COMP     PIC 9(02) VALUE 7.
006200       77     WS-SUB                  COMP     PIC 9(02).
006300       77     WS-CASOS-OK             COMP     PIC 9(02) VALUE ZERO.
006400       77     WS-CASOS-FALHOU         COMP     PIC 9(02) VALUE ZERO.
006500
006600       01     TC-VENCIMENTOS.
006700              05  FILLER              PIC 9(08) VALUE 19980610.
006800              05  FILLER              PIC 9(08) VALUE 19980610.
006900              05  FILLER              PIC 9(08) VALUE 19980610.
007000              05  FILLER              PIC 9(08) VALUE 19980610.
007100              05  FILLER              PIC 9(08) VALUE 19980610.
007200              05  FILLER              PIC 9(08) VALUE 19980610.
007300              05  FILLER              PIC 9(08) VALUE 19980610.   C4102RF 
007400       01     TC-TAB-VENCIMENTOS REDEFINES TC-VENCIMENTOS.
007500              05  TC-VENC             PIC 9(08) OCCURS 7 TIMES.
007600
007700       01     TC-PAGAMENTOS.
007800              05  FILLER              PIC 9(08) VALUE ZERO.
007900              05  FILLER              PIC 9(08) VALUE ZERO.
008000              05  FILLER              PIC 9(08) VALUE 19980605.
008100              05  FILLER              PIC 9(08) VALUE 19980615.
008200              05  FILLER              PIC 9(08) VALUE 19980610.   0203RAF 
008300              05  FILLER              PIC 9(08) VALUE 19980610.   0203RAF
008400              05  FILLER              PIC 9(08) VALUE ZERO.       C4102RF 
008500       01     TC-TAB-PAGAMENTOS REDEFINES TC-PAGAMENTOS.
008600              05  TC-PGTO             PIC 9(08) OCCURS 7 TIMES.
008700
008800       01     TC-HOJES.
008900              05  FILLER              PIC 9(08) VALUE 19980620.
009000              05  FILLER              PIC 9(08) VALUE 19980601.
009100              05  FILLER              PIC 9(08) VALUE 19980620.
009200              05  FILLER              PIC 9(08) VALUE 19980620.
009300              05  FILLER              PIC 9(08) VALUE 19980620.   0203RAF 
009400              05  FILLER              PIC 9(08) VALUE 19980620.   0203RAF 
009500              05  FILLER              PIC 9(08) VALUE 19980610.   C4102RF 
009600       01     TC-TAB-HOJES REDEFINES TC-HOJES.
009700              05  TC-HOJE             PIC 9(08) OCCURS 7 TIMES.
009800
009900       01     TC-ESPERADOS.
010000              05  FILLER              PIC X(16) VALUE "ATRASADO        ".
010100              05  FILLER              PIC X(16) VALUE "EM_ABERTO       ".
010200              05  FILLER              PIC X(16) VALUE "PAGO            ".
010300              05  FILLER              PIC X(16) VALUE "PAGO_COM_ATRASO ".
010400              05  FILLER              PIC X(16) VALUE "PAGO            ".
010500              05  FILLER              PIC X(16) VALUE "PAGO            ".
010600              05  FILLER              PIC X(16) VALUE "EM_ABERTO       ".
010700       01     TC-TAB-ESPERADOS REDEFINES TC-ESPERADOS.
010800              05  TC-ESPERADO         PIC X(16) OCCURS 7 TIMES.
010900
011000       77     TC-VENC-ATUAL           PIC 9(08).
011100       77     TC-PGTO-ATUAL           PIC 9(08).
011200       77     TC-HOJE-ATUAL           PIC 9(08).
011300       77     TC-STATUS-CALCULADO     PIC X(16).
011400       77     TC-RESULTADO            PIC X(02).
011500
011600*==============================================================
011700* Procedure Division: Definicao dos procedimentos do programa
011800*==============================================================
011900       PROCEDURE            DIVISION.
012000
012100*    PERCORRE OS 7 CASOS FIXOS E, NO FINAL, IMPRIME O RESUMO
012200*    DE QUANTOS PASSARAM E QUANTOS FALHARAM.
012300       TC-PRINCIPAL.
012400*    TESTA CADA LINHA DAS TABELAS TC-VENCIMENTOS/TC-PAGAMENTOS/
012500*    TC-HOJES CONTRA O RESULTADO ESPERADO EM TC-ESPERADOS.
012600              PERFORM TC-EXECUTA-CASO THRU TC-EXECUTA-CASO-EXIT
012700                      VARYING WS-SUB FROM 1 BY 1
012800                      UNTIL WS-SUB GREATER WS-QTD-CASOS.
012900              PERFORM TC-RESUMO.
013000              STOP RUN.
013100
013200*    MONTA UM CASO A PARTIR DAS TABELAS, CALCULA O STATUS PELA
013300*    MESMA REGRA DO LOTE E COMPARA COM O ESPERADO.
013400*    C5530RF -- GO TO DE SANIDADE: SE WS-SUB VIER FORA DA FAIXA
013500*    DE 1 A WS-QTD-CASOS (NAO DEVERIA, POIS QUEM CONTROLA O
013600*    SUBSCRITO E O PERFORM VARYING ACIMA), PULA DIRETO PARA A
013700*    SAIDA DO PARAGRAFO SEM TOCAR NAS TABELAS DE CASOS.
013800       TC-EXECUTA-CASO.
013900              IF WS-SUB LESS THAN 1 OR WS-SUB GREATER THAN
014000                                        WS-QTD-CASOS
014100                     GO TO TC-EXECUTA-CASO-EXIT.
014200*    WS-SUB E O NUMERO DO CASO ATUAL (1 A 7).
014300              MOVE TC-VENC(WS-SUB)     TO TC-VENC-ATUAL.
014400              MOVE TC-PGTO(WS-SUB)     TO TC-PGTO-ATUAL.
014500              MOVE TC-HOJE(WS-SUB)     TO TC-HOJE-ATUAL.
014600*    CALCULA O STATUS COM OS TRES DADOS DO CASO.
014700              PERFORM TC-VERIFICA-STATUS.
014800*    SO E "OK" SE O STATUS CALCULADO BATER COM O CARTAO DO CASO.
014900              IF TC-STATUS-CALCULADO EQUAL TC-ESPERADO(WS-SUB)
015000                     MOVE "OK" TO TC-RESULTADO
015100                     ADD 1 TO WS-CASOS-OK
015200              ELSE
015300                     MOVE "XX" TO TC-RESULTADO
015400                     ADD 1 TO WS-CASOS-FALHOU.
015500*    TRAVA DE SANIDADE -- SE TC-RESULTADO SAIR DO DOMINIO
015600*    "OK"/"XX" POR ALGUM ERRO DE MOVE, ACUSA FALHA MESMO ASSIM.
015700              IF TC-RESULTADO NOT RESULTADO-VALIDO
015800                     DISPLAY "TESTES -- RESULTADO INESPERADO NO CASO "
015900                             WS-SUB
016000                     MOVE "XX" TO TC-RESULTADO.
016100*    LINHA DE CONSOLE PARA CONFERENCIA MANUAL DO PROGRAMADOR.
016200              DISPLAY "CASO " WS-SUB " . . . . . . . . . . . "
016300                      TC-RESULTADO " (" TC-STATUS-CALCULADO ")".
016400       TC-EXECUTA-CASO-EXIT.
016500              EXIT.
016600
016700*--------------------------------------------------------------
016800*    MESMA REGRA DE CP01-EXEC01-GERAPAG E CP02-EXEC01-ATUPAG.
016900*    QUALQUER ALTERACAO NA REGRA DEVE SER REPETIDA NOS TRES
017000*    LUGARES (O COMPILADOR DA CASA NAO TEM COPY DE PROCEDURE
017100*    DIVISION -- VIDE NOTA NO CABECALHO DE CP00-PAGAMENTO).
017200*--------------------------------------------------------------
017300*    C4102RF -- PARCELA EM ABERTO NO DIA EXATO DO VENCIMENTO
017400*    (VENCIMENTO IGUAL A HOJE) NAO E ATRASO, VIDE CASO 7.
017500       TC-VERIFICA-STATUS.
017600*    DATA DE PAGAMENTO ZERO SIGNIFICA PARCELA AINDA NAO PAGA.
017700              IF TC-PGTO-ATUAL EQUAL ZERO
017800*    SO ATRASADO SE O VENCIMENTO FOR ANTERIOR A HOJE.
017900                     IF TC-VENC-ATUAL LESS THAN TC-HOJE-ATUAL
018000                            MOVE "ATRASADO        " TO
018100                                 TC-STATUS-CALCULADO
018200                     ELSE
018300                            MOVE "EM_ABERTO       " TO
018400                                 TC-STATUS-CALCULADO
018500              ELSE
018600*    PAGO ATE O DIA DO VENCIMENTO (INCLUSIVE) CONTA COMO PAGO
018700*    EM DIA; DEPOIS DISSO E PAGO COM ATRASO (CASOS 5 E 6).
018800                     IF TC-PGTO-ATUAL NOT GREATER THAN TC-VENC-ATUAL
018900                            MOVE "PAGO            " TO
019000                                 TC-STATUS-CALCULADO
019100                     ELSE
019200                            MOVE "PAGO_COM_ATRASO " TO
019300                                 TC-STATUS-CALCULADO.
019400
019500*    TOTAL DE CASOS OK E CASOS QUE FALHARAM, PARA O PROGRAMADOR
019600*    CONFERIR ANTES DE PROMOVER A ALTERACAO NA REGRA.
019700       TC-RESUMO.
019800              DISPLAY "TESTES -- CASOS OK.....: " WS-CASOS-OK.
019900              DISPLAY "TESTES -- CASOS FALHOU..: " WS-CASOS-FALHOU.
