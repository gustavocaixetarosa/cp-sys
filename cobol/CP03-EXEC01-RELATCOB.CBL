000100*==============================================================
000200* Identification Division: Descreve metadados do programa
000300*==============================================================
000400       IDENTIFICATION       DIVISION.
000500
000600       PROGRAM-ID.          RELATCOB.
000700       AUTHOR.              RENATO A. FURTADO.
000800       INSTALLATION.        FATEC-SP / COBRANCA CP.
000900       DATE-WRITTEN.        07/03/2002.
001000       DATE-COMPILED.
001100       SECURITY.            APENAS O AUTOR PODE MODIFICA-LO.
001200*REMARKS.      RELATORIO DE INADIMPLENCIA (CHAMADO 4471).  LE OS
001300*              PARAMETROS DO PERIODO E, OPCIONALMENTE, DE UM
001400*              CLIENTE, VARRE CADPAG SOMANDO POR SITUACAO DE
001500*              PARCELA E IMPRIME UM UNICO BLOCO-RESUMO EM
001600*              RELCOB.  SE OS PARAMETROS FOREM INVALIDOS OU O
001700*              CLIENTE NAO FOR ENCONTRADO, O RELATORIO E
001800*              REJEITADO -- NAO SAI NADA NO RELCOB.
001900*
002000*              HISTORICO DE ALTERACOES
002100*              --------------------------------------------------
002200*              07/03/2002 RAF  VERSAO ORIGINAL (CHAMADO 4471 --
002300*                               RELATORIO DE INADIMPLENCIA).
002400*              19/08/2004 RAF  INCLUIDA A CONTAGEM E O PERCENTUAL
002500*                               DE PAGAMENTO ANTECIPADO A PEDIDO
002600*                               DA GERENCIA DE COBRANCA.
002700*              02/02/2006 RAF  CHAMADO 4890 -- REJEITA O
002800*                               RELATORIO SE DATA-INICIO FOR
002900*                               POSTERIOR A DATA-FIM (ANTES
003000*                               IMPRIMIA UM RELATORIO VAZIO).
003100*              09/08/2007 RAF  CHAMADO 5530 -- RC-LE-CLIENTE
003200*                               REESTRUTURADO EM FAIXA (PERFORM
003300*                               THRU / GO TO) PARA PADRONIZAR O
003400*                               DESVIO DE FIM-DE-ARQUIVO CONFORME
003500*                               NORMA DE CODIFICACAO DO CPD.
003600*==============================================================
003700       ENVIRONMENT          DIVISION.
003800
003900       CONFIGURATION        SECTION.
004000       SOURCE-COMPUTER.     IBM-PC.
004100       OBJECT-COMPUTER.     IBM-PC.
004200       SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
004300
004400       INPUT-OUTPUT         SECTION.
004500       FILE-CONTROL.
004600              SELECT CADPAG ASSIGN TO DISK
004700              ORGANIZATION IS LINE SEQUENTIAL.
004800
004900              SELECT CADCON ASSIGN TO DISK
005000              ORGANIZATION IS LINE SEQUENTIAL.
005100
005200              SELECT CADCLI ASSIGN TO DISK
005300              ORGANIZATION IS LINE SEQUENTIAL.
005400
005500              SELECT RELCOB ASSIGN TO DISK
005600              ORGANIZATION IS LINE SEQUENTIAL.
005700
005800*==============================================================
005900       DATA                 DIVISION.
006000
006100       FILE                 SECTION.
006200       FD     CADPAG
006300              LABEL RECORD ARE STANDARD
006400              VALUE OF FILE-ID IS "CADPAG.DAT".
006500           COPY CP00-PAGAMENTO.
006600
006700       FD     CADCON
006800              LABEL RECORD ARE STANDARD
006900              VALUE OF FILE-ID IS "CADCON.DAT".
007000           COPY CP00-CONTRATO.
007100
007200       FD     CADCLI
007300              LABEL RECORD ARE STANDARD
007400              VALUE OF FILE-ID IS "CADCLI.DAT".
007500           COPY CP00-CLIENTE.
007600
007700       FD     RELCOB
007800              LABEL RECORD IS OMITTED.
007900       01     REG-RELCOB           PIC X(80).
008000
008100       WORKING-STORAGE      SECTION.
008200           COPY CP00-RELCOB.
008300
008400       77     WS-FIM-PAGAMENTOS       PIC X(03) VALUE "NAO".
008500       77     WS-FIM-CONTRATOS        PIC X(03) VALUE "NAO".
008600       77     WS-PARM-OK              PIC X(03) VALUE "SIM".
008700       77     WS-CLIENTE-ENCONTRADO   PIC X(03) VALUE "NAO".
008800       77     WS-CONTRATO-DO-CLIENTE  PIC X(03) VALUE "NAO".
008900       77     WS-EM-INTERVALO         PIC X(03) VALUE "NAO".
009000       77     WS-EM-ESCOPO            PIC X(03) VALUE "NAO".
009100
009200*--------------------------------------------------------------
009300*    TABELA DE CONTRATOS DO CLIENTE FILTRADO (QUANDO HOUVER)
009400*--------------------------------------------------------------
009500       77     WS-QTD-CONTRATOS        COMP     PIC 9(05) VALUE ZERO.
009600       77     WS-SUB                  COMP     PIC 9(05).
009700       01     WS-TAB-CONTRATOS-GRUPO.
009800              05  WS-TAB-CONTRATOS    PIC 9(09) OCCURS 500 TIMES.
009900              05  FILLER              PIC X(01).
010000       01     WS-TAB-CONTRATOS-REDEF REDEFINES WS-TAB-CONTRATOS-GRUPO.
010100              05  WS-TAB-CONTRATOS-X  PIC X(09) OCCURS 500 TIMES.
010200              05  FILLER              PIC X(01).
010300
010400*--------------------------------------------------------------
010500*    LINHAS DO RELATORIO (LAYOUT FIXO DE 80 COLUNAS)
010600*--------------------------------------------------------------
010700       01     CAB-01.
010800              05  FILLER              PIC X(22)
010900                          VALUE "COLLECTIONS REPORT    ".
011000              05  FILLER              PIC X(08) VALUE "PERIOD: ".
011100              05  CAB-01-INICIO       PIC 9(08).
011200              05  FILLER              PIC X(04) VALUE " TO ".
011300              05  CAB-01-FIM          PIC 9(08).
011400              05  FILLER              PIC X(30) VALUE SPACES.
011500
011600       01     CAB-02.
011700              05  FILLER              PIC X(08) VALUE "CLIENT: ".
011800              05  CAB-02-NOME         PIC X(40).
011900              05  FILLER              PIC X(06) VALUE "  (ID:".
012000              05  CAB-02-ID           PIC X(10).
012100              05  FILLER              PIC X(01) VALUE ")".
012200              05  FILLER              PIC X(15) VALUE SPACES.
012300
012400       01     CAB-03.
012500              05  FILLER              PIC X(60) VALUE ALL "-".
012600              05  FILLER              PIC X(20) VALUE SPACES.
012700
012800       01     DET-TOTAL.
012900              05  FILLER              PIC X(38)
013000                          VALUE "TOTAL INSTALLMENTS . . . . . . . . . ".
013100              05  DET-TOTAL-VAL       PIC ZZZZZZ9.
013200              05  FILLER              PIC X(35) VALUE SPACES.
013300
013400       01     DET-PAGOS.
013500              05  FILLER              PIC X(38)
013600                          VALUE "  PAID (on time + late) . . . . . .  ".
013700              05  DET-PAGOS-VAL       PIC ZZZZZZ9.
013800              05  FILLER              PIC X(35) VALUE SPACES.
013900
014000       01     DET-ATRASADOS.
014100              05  FILLER              PIC X(38)
014200                          VALUE "  OVERDUE . . . . . . . . . . . . .  ".
014300              05  DET-ATRASADOS-VAL   PIC ZZZZZZ9.
014400              05  FILLER              PIC X(35) VALUE SPACES.
014500
014600       01     DET-ABERTOS.
014700              05  FILLER              PIC X(38)
014800                          VALUE "  OPEN (not yet due)  . . . . . . .  ".
014900              05  DET-ABERTOS-VAL     PIC ZZZZZZ9.
015000              05  FILLER              PIC X(35) VALUE SPACES.
015100
015200       01     DET-TAXA-ATRASO.
015300              05  FILLER              PIC X(38)
015400                          VALUE "OVERDUE RATE . . . . . . . . . . . . ".
015500              05  DET-TAXA-ATRASO-VAL PIC ZZZ.99.
015600              05  FILLER              PIC X(01) VALUE "%".
015700              05  FILLER              PIC X(33) VALUE SPACES.
015800
015900       01     DET-ANTECIPADOS.
016000              05  FILLER              PIC X(38)
016100                          VALUE "EARLY-PAYMENT COUNT / RATE  . . . . ".
016200              05  DET-ANTEC-QTD       PIC ZZZZZZ9.
016300              05  FILLER              PIC X(03) VALUE " / ".
016400              05  DET-ANTEC-TAXA      PIC ZZZ.99.
016500              05  FILLER              PIC X(01) VALUE "%".
016600              05  FILLER              PIC X(25) VALUE SPACES.
016700
016800       01     DET-RECEBIDO.
016900              05  FILLER              PIC X(38)
017000                          VALUE "TOTAL RECEIVED  . . . . . . . . . . ".
017100              05  DET-RECEBIDO-VAL    PIC ZZZ,ZZZ,ZZ9.99.
017200              05  FILLER              PIC X(26) VALUE SPACES.
017300
017400       01     DET-ABERTO-VLR.
017500              05  FILLER              PIC X(38)
017600                          VALUE "TOTAL OUTSTANDING . . . . . . . . . ".
017700              05  DET-ABERTO-VLR-VAL  PIC ZZZ,ZZZ,ZZ9.99.
017800              05  FILLER              PIC X(26) VALUE SPACES.
017900
018000       01     LINHA-BRANCO.
018100              05  FILLER              PIC X(80) VALUE SPACES.
018200
018300       01     LINHA-REJEITADO.
018400              05  FILLER              PIC X(40)
018500                          VALUE "RELATORIO REJEITADO -- PARAMETROS ".
018600              05  FILLER              PIC X(20)
018700                          VALUE "INVALIDOS.".
018800              05  FILLER              PIC X(20) VALUE SPACES.
018900
019000*==============================================================
019100* Procedure Division: Definicao dos procedimentos do programa
019200*==============================================================
019300       PROCEDURE            DIVISION.
019400
019500*    ROTINA PRINCIPAL DO RELATORIO DE INADIMPLENCIA -- LE OS
019600*    PARAMETROS, VALIDA, E SO VARRE CADPAG SE OS PARAMETROS
019700*    FOREM VALIDOS.  CASO CONTRARIO, IMPRIME A REJEICAO.
019800       RC-PRINCIPAL.
019900*    ABRE O RELCOB E ZERA OS ACUMULADORES DO RELATORIO.
020000              PERFORM RC-INICIO.
020100*    PERIODO (DATA-INICIO/DATA-FIM) E, OPCIONALMENTE, O ID DE
020200*    UM CLIENTE PARA FILTRAR O RELATORIO.
020300              PERFORM RC-LE-PARAMETROS.
020400*    CHAMADO 4890 -- CONFERE DATAS E, SE HOUVER FILTRO DE
020500*    CLIENTE, CONFERE SE O CLIENTE EXISTE.
020600              PERFORM RC-VALIDA-PARAMETROS.
020700*    SO PROCESSA O RELATORIO SE OS PARAMETROS FOREM VALIDOS;
020800*    CASO CONTRARIO, NADA SAI NO RELCOB ALEM DA REJEICAO.
020900              IF WS-PARM-OK EQUAL "SIM"
021000*    SE HOUVER FILTRO DE CLIENTE, CARREGA OS IDS DE CONTRATO
021100*    DELE NUMA TABELA EM MEMORIA PARA CONSULTA RAPIDA.
021200                     PERFORM RC-CARREGA-CONTRATOS-CLIENTE
021300*    PERCORRE TODO O CADPAG SOMANDO POR SITUACAO DE PARCELA.
021400                     PERFORM RC-VARRE-PAGAMENTOS
021500                             UNTIL WS-FIM-PAGAMENTOS EQUAL "SIM"
021600*    PERCENTUAL DE INADIMPLENCIA E DE PAGAMENTO ANTECIPADO.
021700                     PERFORM RC-CALCULA-PERCENTUAIS
021800*    IMPRIME O BLOCO-RESUMO UNICO NO RELCOB.
021900                     PERFORM RC-IMPRIME-RELATORIO
022000              ELSE
022100*    PARAMETROS INVALIDOS OU CLIENTE NAO ENCONTRADO -- IMPRIME
022200*    SOMENTE A LINHA DE REJEICAO, SEM O BLOCO-RESUMO.
022300                     PERFORM RC-IMPRIME-REJEICAO.
022400*    FECHA OS ARQUIVOS ABERTOS PELO RELATORIO.
022500              PERFORM RC-TERMINO.
022600              STOP RUN.
022700
022800*    ABERTURA DO ARQUIVO DE SAIDA E ZERAGEM DOS ACUMULADORES.
022900       RC-INICIO.
023000*    RELCOB E SEMPRE REGRAVADO DO ZERO -- NAO EXISTE MODO
023100*    EXTEND PARA ESTE RELATORIO.
023200              OPEN OUTPUT RELCOB.
023300*    ZERA TODOS OS CAMPOS DE CP00-RELCOB ANTES DE COMECAR A
023400*    VARREDURA -- O RELATORIO NAO PODE HERDAR LIXO DE MEMORIA.
023500              MOVE ZERO TO REL-QTD-INADIMPLENTES
023600                           REL-PCT-INADIMPLENCIA
023700                           REL-QTD-PAGOS-ANTECIPADOS              0804RAF 
023800                           REL-PCT-PAGOS-ANTECIPADOS
023900                           REL-VALOR-TOTAL-RECEBIDO
024000                           REL-VALOR-TOTAL-EM-ABERTO
024100                           REL-TOTAL-PAGAMENTOS
024200                           REL-QTD-PAGOS
024300                           REL-QTD-ATRASADOS
024400                           REL-QTD-EM-ABERTO.
024500
024600*    LEITURA DOS PARAMETROS DO OPERADOR VIA CONSOLE.
024700       RC-LE-PARAMETROS.
024800*    DATA-INICIO E DATA-FIM DELIMITAM O PERIODO DE VENCIMENTO
024900*    QUE ENTRA NO RELATORIO; CLIENTE-ID ZERO SIGNIFICA TODOS.
025000              ACCEPT REL-REQ-DATA-INICIO FROM CONSOLE.
025100              ACCEPT REL-REQ-DATA-FIM    FROM CONSOLE.
025200              ACCEPT REL-REQ-CLIENTE-ID  FROM CONSOLE.
025300*    COPIA OS PARAMETROS LIDOS PARA OS CAMPOS DE CP00-RELCOB
025400*    QUE VAO PARA O CABECALHO DO RELATORIO.
025500              MOVE REL-REQ-DATA-INICIO TO REL-DATA-INICIO.
025600              MOVE REL-REQ-DATA-FIM    TO REL-DATA-FIM.
025700              MOVE REL-REQ-CLIENTE-ID  TO REL-CLIENTE-ID.
025800
025900*    NENHUMA DATA PODE SER ZERO, DATA-INICIO NAO PODE SER
026000*    POSTERIOR A DATA-FIM (CHAMADO 4890), E O CLIENTE, SE
026100*    INFORMADO, PRECISA EXISTIR EM CADCLI.
026200       RC-VALIDA-PARAMETROS.
026300*    COMECA OTIMISTA -- QUALQUER FALHA ABAIXO DERRUBA PARA NAO.
026400              MOVE "SIM" TO WS-PARM-OK.
026500*    DATA ZERO E CONSIDERADA PARAMETRO AUSENTE, NAO UMA DATA
026600*    VALIDA.
026700              IF REL-REQ-DATA-INICIO EQUAL ZERO
026800                     OR REL-REQ-DATA-FIM EQUAL ZERO
026900                     MOVE "NAO" TO WS-PARM-OK.
027000*    C4890RF -- ANTES DESTA CORRECAO O RELATORIO SAIA VAZIO
027100*    QUANDO DATA-INICIO ERA POSTERIOR A DATA-FIM; AGORA E
027200*    REJEITADO EXPLICITAMENTE.
027300              IF WS-PARM-OK EQUAL "SIM"                           C4890RF 
027400                     AND REL-REQ-DATA-INICIO GREATER THAN         C4890RF 
027500                         REL-REQ-DATA-FIM                         C4890RF 
027600                     MOVE "NAO" TO WS-PARM-OK.                    C4890RF 
027700              IF WS-PARM-OK EQUAL "SIM"
027800                     AND REL-REQ-CLIENTE-ID NOT EQUAL ZERO
027900                     PERFORM RC-LOCALIZA-CLIENTE
028000                     IF WS-CLIENTE-ENCONTRADO NOT EQUAL "SIM"
028100                            MOVE "NAO" TO WS-PARM-OK.
028200              IF WS-PARM-OK EQUAL "SIM"
028300                     AND REL-REQ-CLIENTE-ID EQUAL ZERO
028400                     MOVE "Todos os clientes" TO REL-NOME-CLIENTE.
028500
028600*    PROCURA O CLIENTE INFORMADO EM CADCLI, LENDO O ARQUIVO
028700*    INTEIRO ATE ACHAR OU CHEGAR NO FIM (CADCLI NAO E INDEXADO).
028800       RC-LOCALIZA-CLIENTE.
028900*    ABRE, PROCURA E FECHA -- CADCLI SO E LIDO NESTA ROTINA.
029000              OPEN INPUT CADCLI.
029100              PERFORM RC-LE-CLIENTE THRU RC-LE-CLIENTE-EXIT
029200                      UNTIL WS-CLIENTE-ENCONTRADO EQUAL "SIM"
029300                      OR WS-FIM-CONTRATOS EQUAL "SIM".
029400              CLOSE CADCLI.
029500*    REAPROVEITA WS-FIM-CONTRATOS COMO FLAG DE FIM DE ARQUIVO
029600*    NESTA LEITURA; PRECISA VOLTAR A NAO PARA A LEITURA REAL
029700*    DE CONTRATOS MAIS ADIANTE.
029800              MOVE "NAO" TO WS-FIM-CONTRATOS.
029900
030000*    LE UM REGISTRO DE CADCLI E CONFERE SE E O CLIENTE PROCURADO.
030100       RC-LE-CLIENTE.
030200*    FIM DE ARQUIVO SEM ACHAR O CLIENTE DEIXA WS-CLIENTE-
030300*    ENCONTRADO EM "NAO" -- O RELATORIO SERA REJEITADO.
030400*    C5530RF -- GO TO DE FIM-DE-ARQUIVO: SE O CADCLI ACABOU SEM
030500*    ACHAR O CLIENTE, PULA DIRETO PARA A SAIDA DO PARAGRAFO SEM
030600*    TESTAR CLI-ID (QUE NAO TERIA CONTEUDO VALIDO NESSE PONTO).
030700              READ CADCLI
030800                     AT END MOVE "SIM" TO WS-FIM-CONTRATOS
030900                            GO TO RC-LE-CLIENTE-EXIT.
031000              IF CLI-ID EQUAL REL-REQ-CLIENTE-ID
031100                     MOVE "SIM" TO WS-CLIENTE-ENCONTRADO
031200                     MOVE CLI-NOME TO REL-NOME-CLIENTE.
031300       RC-LE-CLIENTE-EXIT.
031400              EXIT.
031500
031600*    SO CARREGA A TABELA DE CONTRATOS SE HOUVER FILTRO DE
031700*    CLIENTE; SEM FILTRO, TODO PAGAMENTO ESTA NO ESCOPO.
031800       RC-CARREGA-CONTRATOS-CLIENTE.
031900*    ATE 500 CONTRATOS DO CLIENTE CABEM EM WS-TAB-CONTRATOS
032000*    (VIDE OCCURS 500 TIMES ACIMA).
032100              IF REL-REQ-CLIENTE-ID NOT EQUAL ZERO
032200                     OPEN INPUT CADCON
032300                     PERFORM RC-LE-CONTRATO
032400                             UNTIL WS-FIM-CONTRATOS EQUAL "SIM"
032500                     CLOSE CADCON.
032600*    CADPAG SO E ABERTO DEPOIS DE MONTAR A TABELA DE CONTRATOS,
032700*    POIS A VARREDURA PRECISA DELA PRONTA.
032800              OPEN INPUT CADPAG.
032900
033000*    LE CADCON INTEIRO E GUARDA NA TABELA SO OS CONTRATOS DO
033100*    CLIENTE FILTRADO.
033200       RC-LE-CONTRATO.
033300*    CADCON NAO E INDEXADO -- E PRECISO PERCORRE-LO POR INTEIRO
033400*    PARA ACHAR OS CONTRATOS DO CLIENTE.
033500              READ CADCON
033600                     AT END MOVE "SIM" TO WS-FIM-CONTRATOS.
033700              IF WS-FIM-CONTRATOS NOT EQUAL "SIM"
033800                     IF CON-CLIENTE-ID EQUAL REL-REQ-CLIENTE-ID
033900                            ADD 1 TO WS-QTD-CONTRATOS
034000                            MOVE CON-ID TO
034100                                 WS-TAB-CONTRATOS(WS-QTD-CONTRATOS).
034200
034300*    LACO PRINCIPAL DA VARREDURA -- LE CADA PARCELA E, SE ESTIVER
034400*    NO ESCOPO DO RELATORIO, ACUMULA NOS TOTAIS.
034500       RC-VARRE-PAGAMENTOS.
034600*    LE PARCELA A PARCELA ATE O FIM DO ARQUIVO.
034700              READ CADPAG
034800                     AT END MOVE "SIM" TO WS-FIM-PAGAMENTOS.
034900              IF WS-FIM-PAGAMENTOS NOT EQUAL "SIM"
035000                     PERFORM RC-VERIFICA-ESCOPO
035100                     IF WS-EM-ESCOPO EQUAL "SIM"
035200                            PERFORM RC-ACUMULA.
035300
035400*    UMA PARCELA SO ENTRA NO RELATORIO SE (A) O CONTRATO FOR DO
035500*    CLIENTE FILTRADO (QUANDO HOUVER FILTRO) E (B) O VENCIMENTO
035600*    CAIR DENTRO DO PERIODO PEDIDO.
035700       RC-VERIFICA-ESCOPO.
035800*    COMECA FORA DE ESCOPO -- SO ENTRA SE PASSAR NAS DUAS
035900*    CONFERENCIAS ABAIXO.
036000              MOVE "NAO" TO WS-EM-ESCOPO.
036100*    SEM FILTRO DE CLIENTE, TODO CONTRATO E CONSIDERADO "DO
036200*    CLIENTE" -- SO SE PROCURA NA TABELA QUANDO HA FILTRO.
036300              MOVE "SIM" TO WS-CONTRATO-DO-CLIENTE.
036400              IF REL-REQ-CLIENTE-ID NOT EQUAL ZERO
036500                     PERFORM RC-PROCURA-CONTRATO.
036600*    CONFERE SE O VENCIMENTO DA PARCELA CAI DENTRO DO PERIODO
036700*    PEDIDO PELO OPERADOR.
036800              MOVE "NAO" TO WS-EM-INTERVALO.
036900              IF PAG-DATA-VENCIMENTO NOT LESS THAN REL-REQ-DATA-INICIO
037000                     AND PAG-DATA-VENCIMENTO NOT GREATER THAN
037100                         REL-REQ-DATA-FIM
037200                     MOVE "SIM" TO WS-EM-INTERVALO.
037300              IF WS-CONTRATO-DO-CLIENTE EQUAL "SIM"
037400                     AND WS-EM-INTERVALO EQUAL "SIM"
037500                     MOVE "SIM" TO WS-EM-ESCOPO.
037600
037700*    BUSCA SEQUENCIAL NA TABELA DE CONTRATOS DO CLIENTE (ATE
037800*    500 POSICOES) PARA VER SE O CONTRATO DA PARCELA E DELE.
037900       RC-PROCURA-CONTRATO.
038000              MOVE "NAO" TO WS-CONTRATO-DO-CLIENTE.
038100              PERFORM RC-COMPARA-CONTRATO
038200                      VARYING WS-SUB FROM 1 BY 1
038300                      UNTIL WS-SUB GREATER WS-QTD-CONTRATOS
038400                      OR WS-CONTRATO-DO-CLIENTE EQUAL "SIM".
038500
038600*    COMPARA UMA POSICAO DA TABELA COM O CONTRATO DA PARCELA
038700*    ATUAL, CHAMADO PELO PERFORM VARYING ACIMA.
038800       RC-COMPARA-CONTRATO.
038900              IF WS-TAB-CONTRATOS(WS-SUB) EQUAL PAG-CONTRATO-ID
039000                     MOVE "SIM" TO WS-CONTRATO-DO-CLIENTE.
039100
039200*    ACUMULA A PARCELA NOS TOTAIS CONFORME A SUA SITUACAO --
039300*    PAGA (EM DIA OU COM ATRASO), ATRASADA OU EM ABERTO.
039400       RC-ACUMULA.
039500*    REL-TOTAL-PAGAMENTOS E A BASE DOS PERCENTUAIS CALCULADOS
039600*    MAIS ADIANTE.
039700              ADD 1 TO REL-TOTAL-PAGAMENTOS.
039800*    PAGA EM DIA OU COM ATRASO -- EM AMBOS OS CASOS ENTRA NO
039900*    TOTAL RECEBIDO.
040000              IF PAG-STATUS-PAGO OR PAG-STATUS-PAGO-C-ATRASO
040100                     PERFORM RC-ACUMULA-PAGO
040200              ELSE
040300*    ATRASADA (VENCIDA E NAO PAGA) ENTRA NO TOTAL EM ABERTO E
040400*    NA CONTAGEM DE INADIMPLENTES.
040500                     IF PAG-STATUS-ATRASADO
040600                            ADD 1 TO REL-QTD-ATRASADOS
040700                            ADD PAG-VALOR TO REL-VALOR-TOTAL-EM-ABERTO
040800                     ELSE
040900                            IF PAG-STATUS-EM-ABERTO
041000*    EM ABERTO (AINDA NAO VENCIDA) TAMBEM ENTRA NO VALOR EM
041100*    ABERTO, MAS NAO CONTA COMO INADIMPLENCIA.
041200                                   ADD 1 TO REL-QTD-EM-ABERTO
041300                                   ADD PAG-VALOR TO
041400                                       REL-VALOR-TOTAL-EM-ABERTO.
041500
041600*    19/08/2004 -- ALEM DO TOTAL RECEBIDO, CONTA QUANTAS FORAM
041700*    PAGAS ANTES DO VENCIMENTO (PAGAMENTO ANTECIPADO).
041800       RC-ACUMULA-PAGO.
041900              ADD 1 TO REL-QTD-PAGOS.
042000              ADD PAG-VALOR TO REL-VALOR-TOTAL-RECEBIDO.
042100*    SO CONTA COMO ANTECIPADO SE A DATA DE PAGAMENTO FOR
042200*    ANTERIOR AO VENCIMENTO (E NAO NO MESMO DIA).
042300              IF PAG-DATA-PAGAMENTO NOT EQUAL ZERO
042400                     AND PAG-DATA-PAGAMENTO LESS THAN
042500                         PAG-DATA-VENCIMENTO
042600                     ADD 1 TO REL-QTD-PAGOS-ANTECIPADOS.          0804RAF 
042700
042800*    PERCENTUAL DE INADIMPLENCIA (ATRASADOS / TOTAL) E DE
042900*    PAGAMENTO ANTECIPADO (ANTECIPADOS / TOTAL).
043000       RC-CALCULA-PERCENTUAIS.
043100              MOVE REL-QTD-ATRASADOS TO REL-QTD-INADIMPLENTES.
043200*    SEM PARCELA NO ESCOPO, EVITA DIVISAO POR ZERO E ZERA OS
043300*    DOIS PERCENTUAIS.
043400              IF REL-TOTAL-PAGAMENTOS EQUAL ZERO
043500                     MOVE ZERO TO REL-PCT-INADIMPLENCIA
043600                     MOVE ZERO TO REL-PCT-PAGOS-ANTECIPADOS
043700              ELSE
043800*    PERCENTUAL ARREDONDADO -- BASTA PARA O RESUMO GERENCIAL,
043900*    NAO PRECISA DE CASAS DECIMAIS EXTRAS.
044000                     COMPUTE REL-PCT-INADIMPLENCIA ROUNDED =
044100                             REL-QTD-ATRASADOS * 100 /
044200                             REL-TOTAL-PAGAMENTOS
044300                     COMPUTE REL-PCT-PAGOS-ANTECIPADOS ROUNDED =
044400                             REL-QTD-PAGOS-ANTECIPADOS * 100 /    0804RAF 
044500                             REL-TOTAL-PAGAMENTOS.
044600
044700*    IMPRIME O BLOCO-RESUMO UNICO -- CABECALHO (PERIODO E
044800*    CLIENTE) SEGUIDO DAS LINHAS DE DETALHE COM OS TOTAIS.
044900       RC-IMPRIME-RELATORIO.
045000*    CAB-01 MOSTRA O PERIODO PEDIDO PELO OPERADOR.
045100              MOVE REL-DATA-INICIO TO CAB-01-INICIO.
045200              MOVE REL-DATA-FIM    TO CAB-01-FIM.
045300*    C01 (TOP-OF-FORM) PULA PARA O TOPO DE UMA NOVA PAGINA NA
045400*    PRIMEIRA LINHA DO RELATORIO.
045500              WRITE REG-RELCOB FROM CAB-01 AFTER ADVANCING C01.
045600*    CAB-02 MOSTRA O CLIENTE FILTRADO OU "TODOS OS CLIENTES".
045700              MOVE REL-NOME-CLIENTE TO CAB-02-NOME.
045800*    SEM FILTRO, O ID QUE APARECE NO CABECALHO E "ALL".
045900              IF REL-CLIENTE-ID EQUAL ZERO
046000                     MOVE "ALL" TO CAB-02-ID
046100              ELSE
046200                     MOVE REL-CLIENTE-ID TO CAB-02-ID.
046300*    CAB-03 E APENAS A LINHA DE TRACEJADO SEPARANDO O
046400*    CABECALHO DO DETALHE.
046500              WRITE REG-RELCOB FROM CAB-02 AFTER ADVANCING 1 LINE.
046600              WRITE REG-RELCOB FROM CAB-03 AFTER ADVANCING 1 LINE.
046700*    DAQUI ATE O FIM DA ROTINA, CADA MOVE/WRITE E UMA LINHA
046800*    FIXA DO LAYOUT DE 80 COLUNAS DECLARADO EM WORKING-STORAGE.
046900              MOVE REL-TOTAL-PAGAMENTOS TO DET-TOTAL-VAL.
047000              WRITE REG-RELCOB FROM DET-TOTAL AFTER ADVANCING 1 LINE.
047100              MOVE REL-QTD-PAGOS TO DET-PAGOS-VAL.
047200              WRITE REG-RELCOB FROM DET-PAGOS AFTER ADVANCING 1 LINE.
047300              MOVE REL-QTD-ATRASADOS TO DET-ATRASADOS-VAL.
047400              WRITE REG-RELCOB FROM DET-ATRASADOS AFTER ADVANCING 1
047500                      LINE.
047600*    ABERTOS = AINDA NAO VENCIDOS -- NAO CONFUNDIR COM ATRASADOS.
047700              MOVE REL-QTD-EM-ABERTO TO DET-ABERTOS-VAL.
047800              WRITE REG-RELCOB FROM DET-ABERTOS AFTER ADVANCING 1
047900                      LINE.
048000*    TAXA DE ATRASO CALCULADA EM RC-CALCULA-PERCENTUAIS.
048100              MOVE REL-PCT-INADIMPLENCIA TO DET-TAXA-ATRASO-VAL.
048200              WRITE REG-RELCOB FROM DET-TAXA-ATRASO AFTER ADVANCING 1
048300                      LINE.
048400*    0804RAF -- LINHA DE PAGAMENTO ANTECIPADO PEDIDA PELA
048500*    GERENCIA DE COBRANCA (CONTAGEM E PERCENTUAL JUNTOS).
048600              MOVE REL-QTD-PAGOS-ANTECIPADOS TO DET-ANTEC-QTD.    0804RAF
048700              MOVE REL-PCT-PAGOS-ANTECIPADOS TO DET-ANTEC-TAXA.
048800              WRITE REG-RELCOB FROM DET-ANTECIPADOS AFTER ADVANCING 1
048900                      LINE.
049000*    VALOR TOTAL EFETIVAMENTE RECEBIDO NO PERIODO (PAGO EM DIA
049100*    OU COM ATRASO).
049200              MOVE REL-VALOR-TOTAL-RECEBIDO TO DET-RECEBIDO-VAL.
049300              WRITE REG-RELCOB FROM DET-RECEBIDO AFTER ADVANCING 1
049400                      LINE.
049500*    SOMA DE PARCELAS ATRASADAS E EM ABERTO -- O QUE AINDA FALTA
049600*    RECEBER DENTRO DO PERIODO PEDIDO.
049700              MOVE REL-VALOR-TOTAL-EM-ABERTO TO DET-ABERTO-VLR-VAL.
049800              WRITE REG-RELCOB FROM DET-ABERTO-VLR AFTER ADVANCING 1
049900                      LINE.
050000
050100*    UNICA SAIDA QUANDO OS PARAMETROS SAO INVALIDOS OU O
050200*    CLIENTE NAO E ENCONTRADO -- O RELCOB NAO LEVA O BLOCO-
050300*    RESUMO NESTE CASO.
050400       RC-IMPRIME-REJEICAO.
050500              WRITE REG-RELCOB FROM LINHA-REJEITADO
050600                      AFTER ADVANCING C01.
050700              DISPLAY "RELATCOB -- PARAMETROS INVALIDOS OU CLIENTE "
050800                      "NAO ENCONTRADO -- RELATORIO NAO GERADO".
050900
051000*    FECHA CADPAG SO SE ELE CHEGOU A SER ABERTO (PARAMETROS
051100*    VALIDOS); RELCOB E SEMPRE FECHADO.
051200       RC-TERMINO.
051300              IF WS-PARM-OK EQUAL "SIM"
051400                     CLOSE CADPAG.
051500              CLOSE RELCOB.
