000100*==============================================================
000200* COPY        CP00-RELCOB
000300* INSTALLATION.  FATEC-SP / COBRANCA CP
000400* AUTOR ORIGINAL.  RAF
000500*==============================================================
000600* REMARKS.      AREAS DE TRABALHO DO RELATORIO DE COBRANCA.
000700*               NAO SAO ARQUIVOS -- SAO PASSADAS ENTRE OS
000800*               PARAGRAFOS DE CP03-EXEC01-RELATCOB EM WORKING-
000900*               STORAGE, DA MESMA FORMA QUE O SISTEMA ORIGINAL
001000*               TROCAVA UM OBJETO DE PEDIDO POR UM OBJETO DE
001100*               RESPOSTA.
001200*
001300*               HISTORICO DE ALTERACOES
001400*               ------------------------------------------------
001500*               07/03/2002 RAF  LAYOUT ORIGINAL (CHAMADO 4471 --
001600*                                RELATORIO DE INADIMPLENCIA).
001650*               14/02/2004 RAF  CHAMADO 4471 -- OS CAMPOS DE
001660*                                PERCENTUAL E DE VALOR PASSAM A
001670*                                COMP-3 (CASAM COM PAG-VALOR E
001680*                                CON-VALOR-CONTRATO).
001700*               19/08/2004 RAF  INCLUIDOS OS CAMPOS DE PAGOS
001800*                                ANTECIPADOS A PEDIDO DA
001900*                                GERENCIA DE COBRANCA.
002000*==============================================================
002100       01  REL-REQ.
002200*--------------------------------------------------------------
002300*    PARAMETROS DE ENTRADA DO RELATORIO
002400*--------------------------------------------------------------
002500           05  REL-REQ-DATA-INICIO         PIC 9(08).
002600           05  REL-REQ-DATA-FIM            PIC 9(08).
002700           05  REL-REQ-CLIENTE-ID          PIC 9(09).
002800           05  FILLER                      PIC X(21).
002900
003000       01  REL-RESP.
003100*--------------------------------------------------------------
003200*    ECO DOS PARAMETROS RECEBIDOS
003300*--------------------------------------------------------------
003400           05  REL-DATA-INICIO             PIC 9(08).
003500           05  REL-DATA-FIM                PIC 9(08).
003600           05  REL-CLIENTE-ID              PIC 9(09).
003700           05  REL-NOME-CLIENTE            PIC X(60).
003800*--------------------------------------------------------------
003900*    CONTAGENS E PERCENTUAIS DE INADIMPLENCIA
004000*--------------------------------------------------------------
004100           05  REL-QTD-INADIMPLENTES       PIC 9(09).
004200           05  REL-PCT-INADIMPLENCIA       PIC S9(03)V99 COMP-3.
004300*--------------------------------------------------------------
004400*    CONTAGENS E PERCENTUAIS DE PAGAMENTO ANTECIPADO
004500*--------------------------------------------------------------
004600           05  REL-QTD-PAGOS-ANTECIPADOS   PIC 9(09).
004700           05  REL-PCT-PAGOS-ANTECIPADOS   PIC S9(03)V99 COMP-3.
004800*--------------------------------------------------------------
004900*    TOTAIS FINANCEIROS
005000*--------------------------------------------------------------
005100           05  REL-VALOR-TOTAL-RECEBIDO    PIC S9(09)V99 COMP-3.
005200           05  REL-VALOR-TOTAL-EM-ABERTO   PIC S9(09)V99 COMP-3.
005300*--------------------------------------------------------------
005400*    CONTAGENS GERAIS DO PERIODO SELECIONADO
005500*--------------------------------------------------------------
005600           05  REL-TOTAL-PAGAMENTOS        PIC 9(09).
005700           05  REL-QTD-PAGOS                PIC 9(09).
005800           05  REL-QTD-ATRASADOS           PIC 9(09).
005900           05  REL-QTD-EM-ABERTO           PIC 9(09).
006000*--------------------------------------------------------------
006100*    RESERVA DE EXPANSAO
006200*--------------------------------------------------------------
006300           05  FILLER                      PIC X(40).
