000100*==============================================================
000200* COPY        CP00-ATUSIT
000300* INSTALLATION.  FATEC-SP / COBRANCA CP
000400* AUTOR ORIGINAL.  MSR
000500*==============================================================
000600* REMARKS.      REGISTRO DE CONTROLE DO LOTE DIARIO DE ATRASO
000700*               (CADATU).  ARQUIVO DE UM UNICO REGISTRO, CHAVE
000800*               FIXA "situacao-pagamento", USADO POR CP02-EXEC01
000900*               PARA GARANTIR QUE O LOTE SO RODA UMA VEZ POR
001000*               DIA-CALENDARIO.
001100*
001200*               HISTORICO DE ALTERACOES
001300*               ------------------------------------------------
001400*               21/01/1994 MSR  LAYOUT ORIGINAL (PROJETO
001500*                                COBRANCA CP).
001600*               11/11/1998 MSR  Y2K -- ATU-DATA-ULTIMA-
001700*                                ATUALIZACAO PASSA A 8 POSICOES.
001800*==============================================================
001900       01  REG-ATUSIT.
002000*--------------------------------------------------------------
002100*    CHAVE FIXA DO REGISTRO UNICO DE CONTROLE
002200*--------------------------------------------------------------
002300           05  ATU-ID                      PIC X(20).
002400*--------------------------------------------------------------
002500*    DATA (CCAAMMDD) EM QUE O LOTE DE ATRASO RODOU PELA ULTIMA
002600*    VEZ.  ZERO SIGNIFICA QUE O LOTE NUNCA RODOU.
002700*--------------------------------------------------------------
002800           05  ATU-DATA-ULTIMA-ATUALIZACAO PIC 9(08).
002900*--------------------------------------------------------------
003000*    RESERVA DE EXPANSAO -- PADDING DO REGISTRO PARA 50 BYTES
003100*--------------------------------------------------------------
003200           05  FILLER                      PIC X(22).
