000100*==============================================================
000200* COPY        CP00-CONTRATO
000300* INSTALLATION.  FATEC-SP / COBRANCA CP
000400* AUTOR ORIGINAL.  W.BIGAL
000500*==============================================================
000600* REMARKS.      LAYOUT DO CADASTRO DE CONTRATOS (CADCON).  UM
000700*               CONTRATO PERTENCE A UM CLIENTE (CON-CLIENTE-ID)
000800*               E GERA UMA PARCELA POR MES DE DURACAO EM
000900*               CP01-EXEC01-GERAPAG.
001000*
001100*               HISTORICO DE ALTERACOES
001200*               ------------------------------------------------
001300*               14/03/1989 WB   LAYOUT ORIGINAL.
001400*               02/09/1991 WB   CON-CPF-CONTRATANTE SEPARADO DO
001500*                                CADASTRO DO CLIENTE, POIS O
001600*                                CONTRATANTE PODE SER PROCURADOR.
001700*               21/01/1994 MSR  INCLUIDO CON-VALOR-CONTRATO E
001800*                                CON-DURACAO-MESES (PROJETO
001900*                                COBRANCA CP -- PARCELAMENTO).
002000*               11/11/1998 MSR  Y2K -- CON-DATA-INICIO PASSA A
002100*                                8 POSICOES (CCAAMMDD).
002150*               14/02/2004 RAF  CHAMADO 4471 -- CON-VALOR-
002160*                                CONTRATO PASSA A COMP-3 (CASA
002170*                                COM O VALOR EMPACOTADO DO
002180*                                RELATORIO DE COBRANCA).
002200*==============================================================
002300       01  REG-CONTRATO.
002400*--------------------------------------------------------------
002500*    CHAVE PRIMARIA DO CONTRATO E CHAVE ESTRANGEIRA DO CLIENTE
002600*--------------------------------------------------------------
002700           05  CON-ID                      PIC 9(09).
002800           05  CON-CLIENTE-ID              PIC 9(09).
002900*--------------------------------------------------------------
003000*    PARTE CONTRATANTE (PODE DIFERIR DO CLIENTE CADASTRADO)
003100*--------------------------------------------------------------
003200           05  CON-NOME-CONTRATANTE        PIC X(60).
003300           05  CON-CPF-CONTRATANTE         PIC X(20).
003400*--------------------------------------------------------------
003500*    PRAZO E VALOR DO CONTRATO
003600*--------------------------------------------------------------
003700           05  CON-DURACAO-MESES           PIC 9(03).
003800           05  CON-DATA-INICIO             PIC 9(08).
003900           05  CON-DI-REDEF REDEFINES CON-DATA-INICIO.
004000               10  CON-DI-SECULO           PIC 9(02).
004100               10  CON-DI-ANO              PIC 9(02).
004200               10  CON-DI-MES              PIC 9(02).
004300               10  CON-DI-DIA              PIC 9(02).
004400           05  CON-VALOR-CONTRATO          PIC S9(09)V99 COMP-3.
004500*--------------------------------------------------------------
004600*    RESERVA DE EXPANSAO -- PADDING DO REGISTRO PARA 150 BYTES
004650*    (14/02/2004 RAF -- CHAMADO 4471: CON-VALOR-CONTRATO PASSOU
004660*    A COMP-3 PARA CASAR COM O CAMPO DE VALOR DO RELATORIO DE
004670*    COBRANCA; FILLER AUMENTADO PARA MANTER OS 150 BYTES.)
004700*--------------------------------------------------------------
004800           05  FILLER                      PIC X(35).
