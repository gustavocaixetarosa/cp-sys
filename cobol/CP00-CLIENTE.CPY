000100*==============================================================
000200* COPY        CP00-CLIENTE
000300* INSTALLATION.  FATEC-SP / COBRANCA CP
000400* AUTOR ORIGINAL.  W.BIGAL
000500*==============================================================
000600* REMARKS.      LAYOUT DO CADASTRO DE CLIENTES (CADCLI).
000700*               CADA CLIENTE PODE POSSUIR UM OU MAIS CONTRATOS
000800*               EM CP00-CONTRATO. O CAMPO CLI-DATA-VENC-CONTRATO
000900*               E SOMENTE UMA REFERENCIA DE VENCIMENTO NO NIVEL
001000*               DO CLIENTE, MANTIDA PARA COMPATIBILIDADE COM O
001100*               CADASTRO ANTIGO -- OS VENCIMENTOS REAIS ESTAO
001200*               NAS PARCELAS (CP00-PAGAMENTO).
001300*
001400*               HISTORICO DE ALTERACOES
001500*               ------------------------------------------------
001600*               14/03/1989 WB   LAYOUT ORIGINAL (CONVERSAO DO
001700*                                CADASTRO MANUAL DE CLIENTES).
001800*               02/09/1991 WB   INCLUIDO CLI-REGISTRO (CPF/CNPJ)
001900*                                A PEDIDO DA CONTABILIDADE.
002000*               21/01/1994 MSR  INCLUIDO CLI-BANCO PARA BOLETO
002100*                                BANCARIO (PROJETO COBRANCA CP).
002200*               11/11/1998 MSR  Y2K -- CONFIRMADO CLI-DATA-VENC-
002300*                                CONTRATO EM FORMATO CCAAMMDD DE
002400*                                8 POSICOES (JA NAO USAVA 2 DIG).
002500*==============================================================
002600       01  REG-CLIENTE.
002700*--------------------------------------------------------------
002800*    CHAVE PRIMARIA DO CLIENTE (SURROGATE, ATRIBUIDA NO
002900*    CADASTRAMENTO INICIAL)
003000*--------------------------------------------------------------
003100           05  CLI-ID                      PIC 9(09).
003200*--------------------------------------------------------------
003300*    DADOS CADASTRAIS BASICOS
003400*--------------------------------------------------------------
003500           05  CLI-NOME                    PIC X(60).
003600           05  CLI-ENDERECO                PIC X(80).
003700           05  CLI-TELEFONE                PIC X(20).
003800*--------------------------------------------------------------
003900*    VENCIMENTO DE REFERENCIA DO CLIENTE, FORMATO CCAAMMDD.
004000*    A REDEFICAO ABAIXO QUEBRA A DATA EM SECULO/ANO/MES/DIA
004100*    PARA USO NAS ROTINAS DE CALCULO DE DATA (VIDE CP01-EXEC01).
004200*--------------------------------------------------------------
004300           05  CLI-DATA-VENC-CONTRATO      PIC 9(08).
004400           05  CLI-DVC-REDEF REDEFINES CLI-DATA-VENC-CONTRATO.
004500               10  CLI-DVC-SECULO          PIC 9(02).
004600               10  CLI-DVC-ANO             PIC 9(02).
004700               10  CLI-DVC-MES             PIC 9(02).
004800               10  CLI-DVC-DIA             PIC 9(02).
004900*--------------------------------------------------------------
005000*    REGISTRO FISCAL (CPF OU CNPJ) E DADOS BANCARIOS PARA
005100*    DEBITO/BOLETO
005200*--------------------------------------------------------------
005300           05  CLI-REGISTRO                PIC X(20).
005400           05  CLI-BANCO                   PIC X(40).
005500*--------------------------------------------------------------
005600*    RESERVA DE EXPANSAO -- PADDING DO REGISTRO PARA 300 BYTES
005700*--------------------------------------------------------------
005800           05  FILLER                      PIC X(63).
