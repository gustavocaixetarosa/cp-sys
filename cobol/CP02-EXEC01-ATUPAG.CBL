000100*==============================================================
000200* Identification Division: Descreve metadados do programa
000300*==============================================================
000400       IDENTIFICATION       DIVISION.
000500
000600       PROGRAM-ID.          ATUPAG.
000700       AUTHOR.              MARIA S. RIBEIRO.
000800       INSTALLATION.        FATEC-SP / COBRANCA CP.
000900       DATE-WRITTEN.        22/01/1994.
001000       DATE-COMPILED.
001100       SECURITY.            APENAS O AUTOR PODE MODIFICA-LO.
001200*REMARKS.      LOTE NOTURNO QUE PERCORRE CADPAG E MARCA COMO
001300*              ATRASADO TODA PARCELA AINDA EM ABERTO CUJO
001400*              VENCIMENTO JA PASSOU.  SO RODA UMA VEZ POR
001500*              DIA-CALENDARIO -- A DATA DA ULTIMA RODADA FICA
001600*              GRAVADA EM CADATU (REGISTRO UNICO DE CONTROLE).
001700*              GRAVA CADPAGN (NOVO CADASTRO) E, NO FINAL, O
001800*              OPERADOR RENOMEIA CADPAGN PARA CADPAG (VIDE
001900*              PROCEDIMENTO DE ROTINA DO CENTRO DE PROCESSAMENTO
002000*              DE DADOS).
002100*
002200*              HISTORICO DE ALTERACOES
002300*              --------------------------------------------------
002400*              22/01/1994 MSR  VERSAO ORIGINAL (PROJETO COBRANCA
002500*                               CP -- LOTE DIARIO DE ATRASO).
002600*              09/05/1996 MSR  INCLUIDA A TRAVA DE CADATU -- ANTES
002700*                               O LOTE PODIA RODAR DUAS VEZES NO
002800*                               MESMO DIA SE REEXECUTADO A MANO
002900*                               PELO OPERADOR (CHAMADO 1187).
003000*              11/11/1998 MSR  Y2K -- WS-HOJE E ATU-DATA-ULTIMA-
003100*                               ATUALIZACAO PASSAM A 8 POSICOES.
003200*              14/07/2003 RAF  CHAMADO 4102 -- SO GRAVA PARCELA
003300*                               PAGA-COM-ATRASO SE A DATA DE
003400*                               PAGAMENTO EXISTIR; PARCELA PAGA
003500*                               EM DIA NAO E MEXIDA PELO LOTE.
003600*              14/02/2004 RAF  CHAMADO 4471 -- PAGN-VALOR PASSA
003700*                               A COMP-3, CASANDO COM PAG-VALOR
003800*                               DE CP00-PAGAMENTO.
003900*              03/09/2005 RAF  CHAMADO 5017 -- RETIRADA A CHAVE
004000*                               UPSI DE FORCAR EXECUCAO.  A
004100*                               AUDITORIA DE COBRANCA PEDIU QUE O
004200*                               LOTE FIQUE SEMPRE IDEMPOTENTE --
004300*                               NENHUMA CHAVE DE OPERADOR PODE
004400*                               MANDAR RODAR DE NOVO NO MESMO DIA.
004500*              09/08/2007 RAF  CHAMADO 5530 -- AP-LE-CONTROLE
004600*                               REESTRUTURADO EM FAIXA (PERFORM
004700*                               THRU / GO TO) PARA PADRONIZAR O
004800*                               DESVIO DE FIM-DE-ARQUIVO CONFORME
004900*                               NORMA DE CODIFICACAO DO CPD.
005000*==============================================================
005100       ENVIRONMENT          DIVISION.
005200
005300       CONFIGURATION        SECTION.
005400       SOURCE-COMPUTER.     IBM-PC.
005500       OBJECT-COMPUTER.     IBM-PC.
005600       SPECIAL-NAMES.       CLASS FLAG-VALIDO IS "SIM" "NAO".
005700
005800       INPUT-OUTPUT         SECTION.
005900       FILE-CONTROL.
006000              SELECT CADPAG ASSIGN TO DISK
006100              ORGANIZATION IS LINE SEQUENTIAL.
006200
006300              SELECT CADPAGN ASSIGN TO DISK
006400              ORGANIZATION IS LINE SEQUENTIAL.
006500
006600              SELECT CADATU ASSIGN TO DISK
006700              ORGANIZATION IS LINE SEQUENTIAL.
006800
006900*==============================================================
007000       DATA                 DIVISION.
007100
007200       FILE                 SECTION.
007300       FD     CADPAG
007400              LABEL RECORD ARE STANDARD
007500              VALUE OF FILE-ID IS "CADPAG.DAT".
007600           COPY CP00-PAGAMENTO.
007700
007800       FD     CADPAGN
007900              LABEL RECORD ARE STANDARD
008000              VALUE OF FILE-ID IS "CADPAGN.DAT".
008100       01     REG-PAGAMENTO-NOVO.
008200              05  PAGN-ID                     PIC 9(09).
008300              05  PAGN-CONTRATO-ID            PIC 9(09).
008400              05  PAGN-VALOR                  PIC S9(09)V99 COMP-3.
008500              05  PAGN-DATA-VENCIMENTO        PIC 9(08).
008600              05  PAGN-DV-REDEF REDEFINES PAGN-DATA-VENCIMENTO.
008700                  10  PAGN-DV-SECULO          PIC 9(02).
008800                  10  PAGN-DV-ANO             PIC 9(02).
008900                  10  PAGN-DV-MES             PIC 9(02).
009000                  10  PAGN-DV-DIA             PIC 9(02).
009100              05  PAGN-DATA-PAGAMENTO         PIC 9(08).
009200              05  PAGN-STATUS                 PIC X(16).
009300              05  PAGN-OBSERVACAO             PIC X(100).
009400              05  PAGN-NUMERO-PARCELA         PIC 9(03).
009500              05  FILLER                      PIC X(41).
009600
009700       FD     CADATU
009800              LABEL RECORD ARE STANDARD
009900              VALUE OF FILE-ID IS "CADATU.DAT".
010000           COPY CP00-ATUSIT.
010100
010200       WORKING-STORAGE      SECTION.
010300       77     WS-FIM-PAGAMENTOS       PIC X(03) VALUE "NAO".
010400       77     WS-JA-RODOU-HOJE        PIC X(03) VALUE "NAO".
010500       77     WS-CONTROLE-LIDO        PIC X(03) VALUE "NAO".
010600       77     WS-HOJE                 PIC 9(08).                  9811MSR 
010700
010800       01     WS-DATA-HOJE-REDEF.
010900              05  WS-HOJE-SECULO           PIC 9(02).
011000              05  WS-HOJE-ANO              PIC 9(02).
011100              05  WS-HOJE-MES              PIC 9(02).
011200              05  WS-HOJE-DIA              PIC 9(02).
011300              05  FILLER                   PIC X(01).
011400       01     WS-DATA-HOJE-VALOR REDEFINES WS-DATA-HOJE-REDEF
011500                                    PIC 9(08).
011600
011700       77     WS-PARCELAS-LIDAS       COMP     PIC 9(07) VALUE ZERO.
011800       77     WS-PARCELAS-MARCADAS    COMP     PIC 9(07) VALUE ZERO.
011900       77     WS-PARCELAS-COPIADAS    COMP     PIC 9(07) VALUE ZERO.
012000
012100*==============================================================
012200* Procedure Division: Definicao dos procedimentos do programa
012300*==============================================================
012400       PROCEDURE            DIVISION.
012500
012600*    ROTINA PRINCIPAL -- DECIDE SE O LOTE JA RODOU HOJE OU SE
012700*    DEVE PERCORRER O CADPAG MARCANDO ATRASO E COPIANDO PARA
012800*    O NOVO CADASTRO (CADPAGN).
012900       AP-PRINCIPAL.
013000*    ABRE OS ARQUIVOS E CONFERE O REGISTRO DE CONTROLE DE CADATU.
013100              PERFORM AP-INICIO.
013200*    SE O CONTROLE MOSTRA QUE O LOTE JA RODOU HOJE, NAO FAZ
013300*    NADA -- O LOTE PRECISA SER IDEMPOTENTE (CHAMADO 5017).
013400              IF WS-JA-RODOU-HOJE EQUAL "SIM"
013500                     DISPLAY "ATUPAG -- LOTE JA EXECUTADO HOJE, "
013600                             "NADA A FAZER"
013700*    SE JA EXISTIA CONTROLE, COMPARA A DATA GRAVADA COM HOJE.
013800              ELSE
013900*    CASO CONTRARIO, PERCORRE CADPAG PARCELA A PARCELA E GRAVA
014000*    O CONTROLE COM A DATA DE HOJE AO TERMINAR.
014100                     PERFORM AP-COPIA-PAGAMENTOS
014200                             UNTIL WS-FIM-PAGAMENTOS EQUAL "SIM"
014300                     PERFORM AP-GRAVA-CONTROLE.
014400*    IMPRIME OS TOTAIS DO LOTE E FECHA OS ARQUIVOS.
014500              PERFORM AP-TERMINO.
014600              STOP RUN.
014700
014800*    ABERTURA DE ARQUIVOS E LEITURA DO REGISTRO DE CONTROLE.
014900       AP-INICIO.
015000*    DATA DO SISTEMA EM AAAAMMDD -- 9811MSR TROCOU DE 6 PARA
015100*    8 POSICOES POR CAUSA DO SECULO (Y2K).
015200              ACCEPT WS-HOJE FROM DATE YYYYMMDD.                  9811MSR 
015300              MOVE WS-HOJE TO WS-DATA-HOJE-VALOR.
015400*    CADPAG E A ENTRADA, CADPAGN E A SAIDA NOVA E CADATU E O
015500*    REGISTRO UNICO DE CONTROLE DO LOTE.
015600              OPEN INPUT CADPAG.
015700              OPEN OUTPUT CADPAGN.
015800*    C1187MS -- ABRE EM I-O PORQUE O REGISTRO DE CONTROLE E
015900*    LIDO E DEPOIS REGRAVADO NO MESMO ARQUIVO.
016000              OPEN I-O CADATU.                                    C1187MS 
016100*    LE O REGISTRO DE CADATU (SE HOUVER) PARA SABER A DATA DA
016200*    ULTIMA RODADA DO LOTE.
016300              PERFORM AP-LE-CONTROLE THRU AP-LE-CONTROLE-EXIT.
016400*    SE E A PRIMEIRA VEZ QUE O LOTE RODA (CADATU AINDA VAZIO),
016500*    ASSUME DATA-ULTIMA-ATUALIZACAO ZERO.
016600              IF WS-CONTROLE-LIDO NOT EQUAL "SIM"
016700                     MOVE "situacao-pagamento  " TO ATU-ID
016800                     MOVE ZERO TO ATU-DATA-ULTIMA-ATUALIZACAO
016900              ELSE
017000*    C1187MS -- SO MARCA JA-RODOU-HOJE SE A DATA BATER COM A
017100*    DATA DE HOJE, NAO APENAS POR EXISTIR REGISTRO.
017200                     IF ATU-DATA-ULTIMA-ATUALIZACAO EQUAL WS-HOJE C1187MS 
017300                            MOVE "SIM" TO WS-JA-RODOU-HOJE.
017400
017500*    LEITURA UNICA -- NAO HA LACO, O ARQUIVO TEM NO MAXIMO
017600*    UM REGISTRO.
017700       AP-LE-CONTROLE.
017800              READ CADATU
017900                     AT END MOVE "NAO" TO WS-CONTROLE-LIDO
018000                            GO TO AP-LE-CONTROLE-FECHA
018100                     NOT AT END MOVE "SIM" TO WS-CONTROLE-LIDO.
018200*    5017RAF -- INDICADOR FORA DO DOMINIO 'SIM'/'NAO' E
018300*    TRATADO COMO SE NAO HOUVESSE CONTROLE, PARA NAO TRAVAR
018400*    O LOTE POR UM REGISTRO CORROMPIDO.  SO SE APLICA QUANDO
018500*    HOUVE LEITURA REAL -- O DESVIO ACIMA JA PULA ESTE TESTE
018600*    NO FIM-DE-ARQUIVO, ONDE O VALOR "NAO" JA E CONHECIDO BOM.
018700              IF WS-CONTROLE-LIDO NOT FLAG-VALIDO                 5017RAF
018800                     DISPLAY "ATUPAG -- INDICADOR DE CONTROLE "
018900                             "INVALIDO, ASSUMINDO NAO LIDO"       5017RAF
019000                     MOVE "NAO" TO WS-CONTROLE-LIDO.              5017RAF
019100*    FECHA E REABRE EM MODO SAIDA PARA GRAVAR O NOVO CONTROLE
019200*    NO FINAL DO LOTE.
019300       AP-LE-CONTROLE-FECHA.
019400              CLOSE CADATU.
019500              OPEN OUTPUT CADATU.
019600       AP-LE-CONTROLE-EXIT.
019700              EXIT.
019800
019900*    LACO PRINCIPAL DO LOTE -- LE CADA PARCELA DE CADPAG,
020000*    ATUALIZA O STATUS SE NECESSARIO E GRAVA EM CADPAGN.
020100       AP-COPIA-PAGAMENTOS.
020200*    LE PARCELA A PARCELA ATE O FIM DO ARQUIVO DE ENTRADA.
020300              READ CADPAG
020400                     AT END MOVE "SIM" TO WS-FIM-PAGAMENTOS.
020500*    PARA CADA PARCELA LIDA, CONFERE ATRASO E COPIA PARA O
020600*    NOVO CADASTRO.
020700              IF WS-FIM-PAGAMENTOS NOT EQUAL "SIM"
020800                     ADD 1 TO WS-PARCELAS-LIDAS
020900*    C4102RF -- SO MARCA ATRASADO PARCELA QUE CONTINUA EM
021000*    ABERTO E CUJO VENCIMENTO JA PASSOU.
021100                     PERFORM AP-VERIFICA-ATRASO                   C4102RF 
021200*    GRAVA A PARCELA, JA COM O STATUS EVENTUALMENTE ATUALIZADO,
021300*    NO NOVO CADASTRO.
021400                     PERFORM AP-GRAVA-NOVO
021500                     ADD 1 TO WS-PARCELAS-COPIADAS.
021600
021700*    C4102RF -- ANTES DESTA CORRECAO, O LOTE MARCAVA ATRASADO
021800*    MESMO PARCELA JA PAGA; AGORA SO MEXE NA PARCELA EM ABERTO.
021900       AP-VERIFICA-ATRASO.                                        C4102RF 
022000*    PARCELAS PAGAS OU JA MARCADAS ATRASADO NAO SAO MEXIDAS
022100*    PELO LOTE.
022200              IF PAG-STATUS-EM-ABERTO                             C4102RF 
022300                     AND PAG-DATA-VENCIMENTO LESS THAN WS-HOJE
022400                     MOVE "ATRASADO        " TO PAG-STATUS
022500                     ADD 1 TO WS-PARCELAS-MARCADAS.
022600
022700*    COPIA TODOS OS CAMPOS DO REGISTRO ANTIGO PARA O NOVO,
022800*    JA COM O STATUS EVENTUALMENTE ATUALIZADO POR AP-VERIFICA-
022900*    ATRASO.
023000       AP-GRAVA-NOVO.
023100              MOVE PAG-ID              TO PAGN-ID.
023200              MOVE PAG-CONTRATO-ID     TO PAGN-CONTRATO-ID.
023300              MOVE PAG-VALOR           TO PAGN-VALOR.
023400              MOVE PAG-DATA-VENCIMENTO TO PAGN-DATA-VENCIMENTO.
023500              MOVE PAG-DATA-PAGAMENTO  TO PAGN-DATA-PAGAMENTO.
023600              MOVE PAG-STATUS          TO PAGN-STATUS.
023700              MOVE PAG-OBSERVACAO      TO PAGN-OBSERVACAO.
023800              MOVE PAG-NUMERO-PARCELA  TO PAGN-NUMERO-PARCELA.
023900              WRITE REG-PAGAMENTO-NOVO.
024000
024100*    GRAVA EM CADATU A DATA DE HOJE COMO ULTIMA RODADA -- E
024200*    ISSO QUE TRAVA UMA SEGUNDA EXECUCAO NO MESMO DIA.
024300       AP-GRAVA-CONTROLE.
024400              MOVE "situacao-pagamento  " TO ATU-ID.
024500              MOVE WS-HOJE                TO ATU-DATA-ULTIMA-ATUALIZACAO.
024600              WRITE REG-ATUSIT.
024700
024800*    RELATORIO DE CONSOLE COM OS TOTAIS DE CONTROLE DO LOTE.
024900       AP-TERMINO.
025000              DISPLAY "ATUPAG -- PARCELAS LIDAS.....: "
025100                      WS-PARCELAS-LIDAS.
025200              DISPLAY "ATUPAG -- PARCELAS MARCADAS..: "
025300                      WS-PARCELAS-MARCADAS.
025400              DISPLAY "ATUPAG -- PARCELAS COPIADAS..: "
025500                      WS-PARCELAS-COPIADAS.
025600*    FECHA OS TRES ARQUIVOS -- O OPERADOR RENOMEIA CADPAGN
025700*    PARA CADPAG (VIDE PROCEDIMENTO DE ROTINA NO REMARKS).
025800              CLOSE CADPAG
025900                    CADPAGN
026000                    CADATU.
