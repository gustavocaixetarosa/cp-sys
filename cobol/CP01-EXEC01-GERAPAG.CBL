000100*==============================================================
000200* Identification Division: Descreve metadados do programa
000300*==============================================================
000400       IDENTIFICATION       DIVISION.
000500
000600       PROGRAM-ID.          GERAPAG.
000700       AUTHOR.              MARIA S. RIBEIRO.
000800       INSTALLATION.        FATEC-SP / COBRANCA CP.
000900       DATE-WRITTEN.        21/01/1994.
001000       DATE-COMPILED.
001100       SECURITY.            APENAS O AUTOR PODE MODIFICA-LO.
001200*REMARKS.      LE UM CONTRATO RECEM-CADASTRADO EM CADCON E
001300*              GERA EM CADPAG UMA PARCELA MENSAL PARA CADA MES
001400*              DE DURACAO DO CONTRATO, A PARTIR DA DATA DA
001500*              PRIMEIRA PARCELA INFORMADA NO CARTAO DE
001600*              PARAMETROS.  E O PASSO SEGUINTE AO CADASTRO DO
001700*              CONTRATO NO PROCESSAMENTO NOTURNO DE COBRANCA.
001800*
001900*              HISTORICO DE ALTERACOES
002000*              --------------------------------------------------
002100*              21/01/1994 MSR  VERSAO ORIGINAL (PROJETO COBRANCA
002200*                               CP -- GERACAO DE PARCELAS).
002300*              15/06/1995 MSR  INCLUIDO PAG-OBSERVACAO EM BRANCO
002400*                               NA GRAVACAO (ANTES FICAVA LIXO
002500*                               DE MEMORIA).
002600*              03/02/1997 MSR  CORRIGIDO CALCULO DE VENCIMENTO
002700*                               QUANDO O DIA DA PRIMEIRA PARCELA
002800*                               NAO EXISTE NO MES DESTINO (CHAMADO
002900*                               2290 -- FEVEREIRO/BISSEXTO).
003000*              11/11/1998 MSR  Y2K -- WS-HOJE E AS DATAS DE
003100*                               VENCIMENTO PASSAM A 8 POSICOES
003200*                               (CCAAMMDD).  RETIRADO O CALCULO
003300*                               DE SECULO POR JANELA DE 2 DIGITOS.
003400*              22/09/2001 RAF  CHAMADO 3958 -- PROXIMO ID DE
003500*                               PARCELA PASSA A SER PARAMETRO DE
003600*                               ENTRADA, EM VEZ DE LIDO DE
003700*                               CADPAG (EVITAVA REPASSAR O
003800*                               ARQUIVO TODO SO PARA ACHAR O
003900*                               MAIOR PAG-ID).
004000*              09/08/2007 RAF  CHAMADO 5530 -- GP-LER-CONTRATO
004100*                               REESTRUTURADO EM FAIXA (PERFORM
004200*                               THRU / GO TO) PARA PADRONIZAR O
004300*                               DESVIO DE FIM-DE-ARQUIVO CONFORME
004400*                               NORMA DE CODIFICACAO DO CPD.
004500*==============================================================
004600       ENVIRONMENT          DIVISION.
004700
004800       CONFIGURATION        SECTION.
004900       SOURCE-COMPUTER.     IBM-PC.
005000       OBJECT-COMPUTER.     IBM-PC.
005100       SPECIAL-NAMES.       CLASS DIGITO IS "0" "1" "2" "3" "4" "5"
005200                                          "6" "7" "8" "9".
005300
005400       INPUT-OUTPUT         SECTION.
005500       FILE-CONTROL.
005600              SELECT CADCON ASSIGN TO DISK
005700              ORGANIZATION IS LINE SEQUENTIAL.
005800
005900              SELECT CADPAG ASSIGN TO DISK
006000              ORGANIZATION IS LINE SEQUENTIAL.
006100
006200*==============================================================
006300       DATA                 DIVISION.
006400
006500       FILE                 SECTION.
006600       FD     CADCON
006700              LABEL RECORD ARE STANDARD
006800              VALUE OF FILE-ID IS "CADCON.DAT".
006900           COPY CP00-CONTRATO.
007000
007100       FD     CADPAG
007200              LABEL RECORD ARE STANDARD
007300              VALUE OF FILE-ID IS "CADPAG.DAT".
007400           COPY CP00-PAGAMENTO.
007500
007600       WORKING-STORAGE      SECTION.
007700*--------------------------------------------------------------
007800*    CHAVES DE CONTROLE DE LEITURA
007900*--------------------------------------------------------------
008000       77     WS-FIM-CONTRATO      PIC X(03) VALUE "NAO".
008100       77     WS-CONTRATO-OK       PIC X(03) VALUE "NAO".
008200       77     WS-ANO-BISSEXTO      PIC X(03) VALUE "NAO".
008300
008400*--------------------------------------------------------------
008500*    PARAMETROS DE ENTRADA (CARTAO DE PARAMETROS DO JCL)
008600*--------------------------------------------------------------
008700       01     WS-PARM-CON-ID-ALFA  PIC X(09).
008800       01     WS-PARM-CON-ID REDEFINES WS-PARM-CON-ID-ALFA
008900                                    PIC 9(09).
009000       77     WS-PARM-DATA-INICIAL PIC 9(08).
009100       77     WS-PARM-PROX-PAG-ID  PIC 9(09).                     C3958RF 
009200
009300*--------------------------------------------------------------
009400*    DATA-BASE DA PRIMEIRA PARCELA, QUEBRADA POR REDEFINICAO
009500*--------------------------------------------------------------
009600       01     WS-DATA-BASE.
009700              05  WS-DATA-BASE-VALOR       PIC 9(08).
009800              05  FILLER                   PIC X(01).
009900       01     WS-DB-REDEF REDEFINES WS-DATA-BASE.
010000              05  WS-DB-SECULO             PIC 9(02).
010100              05  WS-DB-ANO                PIC 9(02).
010200              05  WS-DB-MES                PIC 9(02).
010300              05  WS-DB-DIA                PIC 9(02).
010400              05  FILLER                   PIC X(01).
010500
010600*--------------------------------------------------------------
010700*    VENCIMENTO CALCULADO PARA A PARCELA CORRENTE
010800*--------------------------------------------------------------
010900       01     WS-VENC-DATA.
011000              05  WS-VENC-SECULO           PIC 9(02).
011100              05  WS-VENC-ANO              PIC 9(02).
011200              05  WS-VENC-MES              PIC 9(02).
011300              05  WS-VENC-DIA              PIC 9(02).
011400              05  FILLER                   PIC X(01).
011500       01     WS-VENC-EDIT REDEFINES WS-VENC-DATA
011600                                    PIC 9(08).
011700
011800*--------------------------------------------------------------
011900*    TABELA DE DIAS POR MES (JANEIRO A DEZEMBRO)
012000*--------------------------------------------------------------
012100       01     TABELA-DIAS-MES-VALORES.
012200              05  FILLER               PIC 9(02) VALUE 31.
012300              05  FILLER               PIC 9(02) VALUE 28.
012400              05  FILLER               PIC 9(02) VALUE 31.
012500              05  FILLER               PIC 9(02) VALUE 30.
012600              05  FILLER               PIC 9(02) VALUE 31.
012700              05  FILLER               PIC 9(02) VALUE 30.
012800              05  FILLER               PIC 9(02) VALUE 31.
012900              05  FILLER               PIC 9(02) VALUE 31.
013000              05  FILLER               PIC 9(02) VALUE 30.
013100              05  FILLER               PIC 9(02) VALUE 31.
013200              05  FILLER               PIC 9(02) VALUE 30.
013300              05  FILLER               PIC 9(02) VALUE 31.
013400       01     TABELA-DIAS-MES REDEFINES TABELA-DIAS-MES-VALORES.
013500              05  WS-DIAS-MES          PIC 9(02) OCCURS 12 TIMES.
013600
013700*--------------------------------------------------------------
013800*    CONTADORES, SUBSCRITOS E ACUMULADORES (BINARIOS)
013900*--------------------------------------------------------------
014000       77     WS-I                     COMP     PIC 9(03).
014100       77     WS-N                     COMP     PIC 9(03).
014200       77     WS-TOTAL-MESES           COMP     PIC S9(05).
014300       77     WS-ANO-OFFSET            COMP     PIC S9(05).
014400       77     WS-MES-NOVO              COMP     PIC 9(02).
014500       77     WS-ANO-CHEIO             COMP     PIC 9(04).
014600       77     WS-SECULO-NOVO           COMP     PIC 9(02).
014700       77     WS-ANO-NOVO              COMP     PIC 9(02).
014800       77     WS-DIA-NOVO              COMP     PIC 9(02).
014900       77     WS-ULT-DIA               COMP     PIC 9(02).
015000       77     WS-QUOCIENTE             COMP     PIC 9(04).
015100       77     WS-RESTO-4               COMP     PIC 9(02).
015200       77     WS-RESTO-100             COMP     PIC 9(02).
015300       77     WS-RESTO-400             COMP     PIC 9(02).
015400       77     WS-PARCELAS-GERADAS      COMP     PIC 9(05) VALUE ZERO.
015500
015600*--------------------------------------------------------------
015700*    DATA DE HOJE E DADOS DE TRABALHO DA PARCELA CORRENTE
015800*--------------------------------------------------------------
015900       77     WS-HOJE                  PIC 9(08).                 9811MSR 
016000       77     WK-PAG-DATA-PAGTO        PIC 9(08) VALUE ZERO.
016100       77     WK-PAG-STATUS            PIC X(16).
016200
016300*==============================================================
016400* Procedure Division: Definicao dos procedimentos do programa
016500*==============================================================
016600       PROCEDURE            DIVISION.
016700
016800*--------------------------------------------------------------
016900*    CONTROLE PRINCIPAL DO PASSO -- UM CONTRATO POR EXECUCAO.
017000*    LOCALIZA O CONTRATO DO CARTAO, GERA AS PARCELAS E ENCERRA;
017100*    SE O CONTRATO NAO EXISTIR, SO REGISTRA O ERRO.
017200*--------------------------------------------------------------
017300       GP-PRINCIPAL.
017400*    ABRE OS ARQUIVOS E VALIDA O CARTAO DE PARAMETROS.
017500              PERFORM GP-INICIO.
017600*    PROCURA O CONTRATO PEDIDO; PARA NA PRIMEIRA OCORRENCIA OU
017700*    NO FIM DO ARQUIVO.
017800              PERFORM GP-LER-CONTRATO THRU GP-LER-CONTRATO-EXIT
017900                      UNTIL WS-FIM-CONTRATO EQUAL "SIM"
018000                      OR WS-CONTRATO-OK EQUAL "SIM".
018100*    SO GERA AS PARCELAS SE O CONTRATO FOI ACHADO NO CADCON.
018200              IF WS-CONTRATO-OK EQUAL "SIM"
018300                     PERFORM GP-ESCOLHE-DATA-BASE
018400*    O NUMERO DE PARCELAS E O PRAZO EM MESES DO CONTRATO.
018500                     MOVE CON-DURACAO-MESES TO WS-N
018600                     PERFORM GP-GERA-PARCELA
018700                             VARYING WS-I FROM 1 BY 1
018800                             UNTIL WS-I GREATER WS-N
018900              ELSE
019000                     PERFORM GP-ERRO-CONTRATO.
019100*    IMPRIME O RESUMO NO LOG E DEVOLVE O CONTROLE AO JCL.
019200              PERFORM GP-TERMINO.
019300              STOP RUN.
019400
019500*--------------------------------------------------------------
019600*    ABERTURA DE ARQUIVOS E LEITURA DO CARTAO DE PARAMETROS:
019700*    CON-ID DO CONTRATO, DATA-BASE OPCIONAL E O PROXIMO PAG-ID
019800*    A USAR NA GRAVACAO (CHAMADO 3958 -- VIDE GP-GRAVA-PARCELA).
019900*--------------------------------------------------------------
020000       GP-INICIO.
020100              ACCEPT WS-PARM-CON-ID-ALFA FROM CONSOLE.
020200*    REJEITA O CARTAO SE O CON-ID NAO VIER TODO NUMERICO.
020300              IF WS-PARM-CON-ID-ALFA NOT DIGITO
020400                     DISPLAY "GERAPAG -- PARM DE CONTRATO INVALIDO"
020500                     MOVE 16 TO RETURN-CODE
020600                     STOP RUN.
020700*    ZERO NESTE CAMPO SIGNIFICA "USAR A DATA DO CONTRATO".
020800              ACCEPT WS-PARM-DATA-INICIAL FROM CONSOLE.
020900              ACCEPT WS-PARM-PROX-PAG-ID FROM CONSOLE.            C3958RF 
021000              ACCEPT WS-HOJE FROM DATE YYYYMMDD.                  9811MSR 
021100*    CADCON E LIDO SEQUENCIALMENTE; CADPAG E ESTENDIDO -- AS
021200*    PARCELAS JA GRAVADAS DE OUTROS CONTRATOS NAO SAO MEXIDAS.
021300              OPEN INPUT CADCON.
021400*    EXTEND: AS PARCELAS NOVAS VAO PARA O FIM DO ARQUIVO.
021500              OPEN EXTEND CADPAG.
021600
021700*--------------------------------------------------------------
021800*    REGRA DE GERACAO, PASSO 1: A PRIMEIRA PARCELA VENCE NA
021900*    DATA DE INICIO DO CONTRATO, A NAO SER QUE O OPERADOR TENHA
022000*    INFORMADO OUTRA DATA-BASE NO CARTAO DE PARAMETROS.
022100*--------------------------------------------------------------
022200       GP-ESCOLHE-DATA-BASE.
022300              MOVE CON-DATA-INICIO TO WS-DATA-BASE-VALOR.
022400              IF WS-PARM-DATA-INICIAL NOT EQUAL ZERO
022500                     MOVE WS-PARM-DATA-INICIAL TO WS-DATA-BASE-VALOR.
022600
022700*--------------------------------------------------------------
022800*    PROCURA SEQUENCIAL EM CADCON PELO CONTRATO DO CARTAO.  O
022900*    ARQUIVO NAO E INDEXADO -- LE ATE ACHAR CON-ID OU ATE O FIM.
023000*--------------------------------------------------------------
023200*    C5530RF -- GO TO DE FIM-DE-ARQUIVO: SE O CADCON ACABOU SEM
023300*    ACHAR O CONTRATO, PULA DIRETO PARA A SAIDA DO PARAGRAFO SEM
023400*    TESTAR CON-ID (QUE NAO TERIA CONTEUDO VALIDO NESSE PONTO).
023500*--------------------------------------------------------------
023600       GP-LER-CONTRATO.
023700              READ CADCON
023800                     AT END MOVE "SIM" TO WS-FIM-CONTRATO
023900                            GO TO GP-LER-CONTRATO-EXIT.
024000              IF CON-ID EQUAL WS-PARM-CON-ID
024100                     MOVE "SIM" TO WS-CONTRATO-OK.
024200       GP-LER-CONTRATO-EXIT.
024300              EXIT.
024400
024500*--------------------------------------------------------------
024600*    GERA UMA PARCELA POR MES DE CON-DURACAO-MESES (PERFORM
024700*    VARYING EM GP-PRINCIPAL).  CADA PASSAGEM CALCULA O
024800*    VENCIMENTO, CLASSIFICA A SITUACAO E GRAVA O REGISTRO.
024900*--------------------------------------------------------------
025000       GP-GERA-PARCELA.
025100              PERFORM GP-CALCULA-VENCIMENTO.
025200              PERFORM GP-VERIFICA-STATUS.
025300              PERFORM GP-GRAVA-PARCELA.
025400
025500*--------------------------------------------------------------
025600*    REGRA DE NEGOCIO -- SOMA DE MESES A PARTIR DA DATA-BASE.
025700*    O CALCULO E FEITO EM "MES CORRIDO" (WS-TOTAL-MESES) E DEPOIS
025800*    QUEBRADO DE VOLTA EM SECULO/ANO/MES, POIS O COMPILADOR DA
025900*    CASA NAO TEM INTRINSIC FUNCTION DE DATA.
026000*--------------------------------------------------------------
026100       GP-CALCULA-VENCIMENTO.
026200*    MES CORRIDO DESDE JANEIRO/ANO-ZERO, PARA A PARCELA WS-I.
026300              COMPUTE WS-TOTAL-MESES = (WS-DB-MES - 1) + (WS-I - 1).
026400*    QUANTOS ANOS INTEIROS SE PASSARAM (DIVISAO INTEIRA).
026500              COMPUTE WS-ANO-OFFSET  = WS-TOTAL-MESES / 12.
026600*    MES DENTRO DO ANO DE DESTINO (1 A 12).
026700              COMPUTE WS-MES-NOVO    =
026800                      WS-TOTAL-MESES - (WS-ANO-OFFSET * 12) + 1.
026900*    ANO DE DESTINO EM 4 DIGITOS (SECULO*100 + ANO + OFFSET).
027000              COMPUTE WS-ANO-CHEIO   =
027100                      (WS-DB-SECULO * 100 + WS-DB-ANO) + WS-ANO-OFFSET.
027200              PERFORM GP-ULTIMO-DIA-MES.
027300*    SE O DIA DA DATA-BASE NAO EXISTE NO MES DESTINO (EX.: 31
027400*    EM ABRIL), O VENCIMENTO CAI NO ULTIMO DIA DO MES (CHAMADO
027500*    2290).
027600              IF WS-DB-DIA GREATER WS-ULT-DIA
027700                     MOVE WS-ULT-DIA TO WS-DIA-NOVO
027800              ELSE
027900                     MOVE WS-DB-DIA TO WS-DIA-NOVO.
028000*    QUEBRA O ANO DE 4 DIGITOS DE VOLTA EM SECULO/ANO PARA
028100*    GRAVAR NO FORMATO CCAAMMDD DO REGISTRO.
028200              COMPUTE WS-SECULO-NOVO = WS-ANO-CHEIO / 100.
028300              COMPUTE WS-ANO-NOVO    =
028400                      WS-ANO-CHEIO - (WS-SECULO-NOVO * 100).
028500*    MONTA A DATA DE VENCIMENTO FINAL A PARTIR DAS PARTES
028600*    CALCULADAS ACIMA.
028700              MOVE WS-SECULO-NOVO TO WS-VENC-SECULO.
028800              MOVE WS-ANO-NOVO    TO WS-VENC-ANO.
028900              MOVE WS-MES-NOVO    TO WS-VENC-MES.
029000              MOVE WS-DIA-NOVO    TO WS-VENC-DIA.
029100
029200*--------------------------------------------------------------
029300*    CONSULTA A TABELA DE DIAS-POR-MES; SO CHAMA A ROTINA DE
029400*    BISSEXTO QUANDO O MES DESTINO E FEVEREIRO.
029500*--------------------------------------------------------------
029600       GP-ULTIMO-DIA-MES.
029700              MOVE WS-DIAS-MES(WS-MES-NOVO) TO WS-ULT-DIA.
029800              IF WS-MES-NOVO EQUAL 2
029900                     PERFORM GP-VERIFICA-BISSEXTO                 C2290MS 
030000                     IF WS-ANO-BISSEXTO EQUAL "SIM"
030100                            MOVE 29 TO WS-ULT-DIA.
030200
030300       GP-VERIFICA-BISSEXTO.                                      C2290MS 
030400              MOVE "NAO" TO WS-ANO-BISSEXTO.
030500              DIVIDE WS-ANO-CHEIO BY 4
030600                     GIVING WS-QUOCIENTE REMAINDER WS-RESTO-4.
030700              IF WS-RESTO-4 EQUAL ZERO
030800                     MOVE "SIM" TO WS-ANO-BISSEXTO
030900*    SEGUNDO TESTE: SE TAMBEM DIVISIVEL POR 100, DEIXA DE SER
031000*    BISSEXTO -- A NAO SER QUE O TERCEIRO TESTE (POR 400) DIGA
031100*    O CONTRARIO.
031200                     DIVIDE WS-ANO-CHEIO BY 100
031300                            GIVING WS-QUOCIENTE REMAINDER WS-RESTO-100
031400                     IF WS-RESTO-100 EQUAL ZERO
031500                            MOVE "NAO" TO WS-ANO-BISSEXTO
031600*    TERCEIRO TESTE: OS SECULOS (1900, 2000, ...) SO SAO
031700*    BISSEXTOS QUANDO DIVISIVEIS POR 400.
031800                            DIVIDE WS-ANO-CHEIO BY 400
031900                                 GIVING WS-QUOCIENTE
032000                                 REMAINDER WS-RESTO-400
032100                            IF WS-RESTO-400 EQUAL ZERO
032200                                   MOVE "SIM" TO WS-ANO-BISSEXTO.
032300
032400*--------------------------------------------------------------
032500*    REGRA DE SITUACAO DA PARCELA (A MESMA DE CP02-EXEC01-ATUPAG
032600*    E DE CP04-EXEC01-TESTES): SEM PAGAMENTO E VENCIDA = ATRASADO;
032700*    SEM PAGAMENTO E NO PRAZO = EM_ABERTO; PAGA ATE O VENCIMENTO
032800*    = PAGO; PAGA DEPOIS DO VENCIMENTO = PAGO_COM_ATRASO.
032900*--------------------------------------------------------------
033000       GP-VERIFICA-STATUS.
033100              IF WK-PAG-DATA-PAGTO EQUAL ZERO
033200                     IF WS-VENC-EDIT LESS THAN WS-HOJE
033300*    AINDA NAO PAGA: ATRASADO SE O VENCIMENTO JA PASSOU.
033400                            MOVE "ATRASADO        " TO WK-PAG-STATUS
033500                     ELSE
033600                            MOVE "EM_ABERTO       " TO WK-PAG-STATUS
033700              ELSE
033800*    JA PAGA: PAGO SE FOI ATE O VENCIMENTO, PAGO_COM_ATRASO SENAO.
033900                     IF WK-PAG-DATA-PAGTO NOT GREATER THAN WS-VENC-EDIT
034000                            MOVE "PAGO            " TO WK-PAG-STATUS
034100                     ELSE
034200                            MOVE "PAGO_COM_ATRASO " TO WK-PAG-STATUS.
034300
034400*--------------------------------------------------------------
034500*    GRAVA A PARCELA EM CADPAG.  O PAG-ID VEM DO CONTADOR DE
034600*    PARAMETRO (CHAMADO 3958), NAO DE UMA RELEITURA DE CADPAG.
034700*    O VALOR DA PARCELA E O VALOR DO CONTRATO DIVIDIDO PELO
034800*    NUMERO DE MESES, ARREDONDADO NA ULTIMA CASA.
034900*--------------------------------------------------------------
035000       GP-GRAVA-PARCELA.
035100              MOVE WS-PARM-PROX-PAG-ID TO PAG-ID.                 C3958RF 
035200              ADD 1 TO WS-PARM-PROX-PAG-ID.                       C3958RF 
035300              MOVE CON-ID              TO PAG-CONTRATO-ID.
035400*    PARCELAMENTO SIMPLES -- SEM JUROS, SEM CORRECAO MONETARIA.
035500              COMPUTE PAG-VALOR ROUNDED =
035600                      CON-VALOR-CONTRATO / CON-DURACAO-MESES.
035700              MOVE WS-VENC-EDIT        TO PAG-DATA-VENCIMENTO.
035800              MOVE ZEROES              TO PAG-DATA-PAGAMENTO.
035900              MOVE WK-PAG-STATUS       TO PAG-STATUS.
036000              MOVE SPACES              TO PAG-OBSERVACAO.         9506MSR 
036100              MOVE WS-I                TO PAG-NUMERO-PARCELA.
036200              WRITE REG-PAGAMENTO.
036300              ADD 1 TO WS-PARCELAS-GERADAS.
036400
036500*--------------------------------------------------------------
036600*    CONTRATO DO CARTAO NAO FOI ENCONTRADO EM CADCON -- ENCERRA
036700*    COM RETURN-CODE 8 PARA O JCL BARRAR OS PASSOS SEGUINTES.
036800*--------------------------------------------------------------
036900       GP-ERRO-CONTRATO.
037000*    MENSAGEM DE ERRO PARA O LOG DO JOB.
037100              DISPLAY "GERAPAG -- CONTRATO NAO ENCONTRADO: "
037200                      WS-PARM-CON-ID.
037300              MOVE 8 TO RETURN-CODE.
037400
037500*--------------------------------------------------------------
037600*    FECHA OS ARQUIVOS E IMPRIME O TOTAL DE PARCELAS GERADAS
037700*    PARA CONFERENCIA DO OPERADOR.
037800*--------------------------------------------------------------
037900       GP-TERMINO.
038000              DISPLAY "GERAPAG -- PARCELAS GERADAS: "
038100                      WS-PARCELAS-GERADAS.
038200*    LIBERA OS ARQUIVOS ANTES DE DEVOLVER O CONTROLE AO JCL.
038300              CLOSE CADCON
038400                    CADPAG.
